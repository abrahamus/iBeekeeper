000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKVVALD.
000500 AUTHOR.         R THOMPSON.
000600 INSTALLATION.   FINANCIAL SYSTEMS - BOOKKEEPING BATCH SUITE.
000700 DATE-WRITTEN.   09 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT VALIDATES A SINGLE
001200*               FIELD ON BEHALF OF THE IMPORT AND CODING JOBS -
001300*               AMOUNT, CURRENCY, DATE, A FREE TEXT FIELD,
001400*               CATEGORY, OR A PAIR OF DASHBOARD FILTER VALUES,
001500*               DEPENDING ON WK-N-VVALD-OPTION.  IT DOES NOT
001600*               OPEN OR TOUCH ANY FILE OF ITS OWN.
001700*
001800*-----------------------------------------------------------------
001900* HISTORY OF MODIFICATION:
002000*-----------------------------------------------------------------
002100* TAG    NAME     DATE        DESCRIPTION
002200*-----------------------------------------------------------------
002300* BK020  RTHOMS   09/03/1989  INITIAL VERSION - OPTIONS 1-3 ONLY  BK020   
002400*                             (AMOUNT/CURRENCY/DATE) FOR THE
002500*                             FIRST CUT OF THE BULK IMPORT JOB.
002600* BK021  RTHOMS   14/03/1989  ADDED OPTION 4 (TEXT LENGTH) AND    BK021   
002700*                             OPTION 5 (CATEGORY) FOR THE
002800*                             CODING JOB.
002900* BK022  MWEE     02/11/1991  DATE VALIDATION WAS ACCEPTING       BK022   
003000*                             13/45/1991 AS A GOOD DATE - ADDED
003100*                             THE REAL CALENDAR CHECK AND THE
003200*                             LEAP YEAR TABLE.
003300* BK023  MWEE     19/06/1994  CURRENCY LIST GREW TO 40 CODES -    BK023
003400*                             MOVED THE LIST OUT TO CCYTBL SO
003500*                             BKXRECON COULD SHARE IT TOO.
003600* BK024  SGANDHI  08/09/1998  YEAR 2000 REVIEW - WK-9-VVALD-DATE  BK024   
003700*                             AND ALL INTERNAL DATE WORK FIELDS
003800*                             ALREADY CARRY A FULL 4-DIGIT
003900*                             CENTURY (9(08) CCYYMMDD) - NO
004000*                             WINDOWING LOGIC IN THIS PROGRAM,
004100*                             NOTHING TO CHANGE. SIGNED OFF FOR
004200*                             THE Y2K PROGRAMME.
004300* BK025  SGANDHI  21/01/1999  RAISED THE UPPER YEAR BOUND FROM    BK025   
004400*                             2050 TO 2100 PER THE Y2K STEERING
004500*                             COMMITTEE STANDARD.
004600* BK026  LMOKOENA 02/05/2007  ADDED OPTION 6 (DASHBOARD FILTER    BK026   
004700*                             COMBINATION CHECK) - REQUEST
004800*                             REQ-4471.
004900* BK027  LMOKOENA 30/07/2011  CORRECTED THE MAXIMUM AMOUNT EDGE   BK027   
005000*                             CASE - 999999999.99 WAS BEING
005100*                             REJECTED BY A STRAY > INSTEAD OF
005200*                             >= COMPARISON. TICKET HD-88213.
005300* BK028  DPILLAY  11/02/2016  DECIMAL PLACE COUNT WAS COUNTING    BK028   
005400*                             THE DECIMAL POINT ITSELF AS A
005500*                             DIGIT ON SOME INPUT - FIXED THE
005600*                             SCAN IN C100. TICKET HD-91027.
005700*-----------------------------------------------------------------
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
006600                      ON  STATUS IS U0-ON
006700                      OFF STATUS IS U0-OFF.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM BKVVALD **".
008100
008200* ------------------ PROGRAM WORKING STORAGE -------------------*
008300 01  WK-C-COMMON.
008400     COPY ASCMBFS.
008500
008600     COPY CCYTBL.
008700
008800* ---------------- OPTION 1 - AMOUNT WORK AREA ------------------*
008900 01  WK-C-AMOUNT-WORK.
009000     05  WK-C-AMOUNT-TEXT            PIC X(60).
009100     05  WK-C-AMOUNT-TEXT-R REDEFINES WK-C-AMOUNT-TEXT.
009200         10  WK-C-AMOUNT-CHAR OCCURS 60 TIMES
009300                 INDEXED BY AMT-IDX  PIC X(01).
009400     05  WK-N-AMOUNT-LEN             PIC S9(04) COMP-3 VALUE ZERO.
009500     05  WK-N-AMOUNT-DOT-POS         PIC S9(04) COMP-3 VALUE ZERO.
009600     05  WK-N-AMOUNT-DEC-DIGITS      PIC S9(04) COMP-3 VALUE ZERO.
009700     05  WK-C-AMOUNT-SIGN            PIC X(01) VALUE SPACE.
009800     05  WK-N-AMOUNT-VALUE           PIC 9(11)V99 VALUE ZERO.
009900     05  WK-C-AMOUNT-BAD-SW          PIC X(01) VALUE "N".
010000         88  WK-C-AMOUNT-IS-BAD             VALUE "Y".
010100
010200* ----------------- OPTION 3 - DATE WORK AREA --------------------*
010300 01  WK-C-DATE-WORK.
010400     05  WK-C-DATE-TEXT              PIC X(10).
010500     05  WK-C-DATE-TEXT-R REDEFINES WK-C-DATE-TEXT.
010600         10  WK-C-DATE-P1            PIC X(04).
010700         10  WK-C-DATE-SEP1          PIC X(01).
010800         10  WK-C-DATE-P2            PIC X(02).
010900         10  WK-C-DATE-SEP2          PIC X(01).
011000         10  WK-C-DATE-P3            PIC X(02).
011100     05  WK-9-DATE-CCYY              PIC 9(04) VALUE ZERO.
011200     05  WK-9-DATE-MM                PIC 9(02) VALUE ZERO.
011300     05  WK-9-DATE-DD                PIC 9(02) VALUE ZERO.
011400     05  WK-9-DATE-MAXDAY            PIC 9(02) VALUE ZERO.
011500     05  WK-C-DATE-LEAP-SW           PIC X(01) VALUE "N".
011600         88  WK-C-DATE-IS-LEAP              VALUE "Y".
011700     05  WK-C-DATE-BAD-SW            PIC X(01) VALUE "N".
011800         88  WK-C-DATE-IS-BAD               VALUE "Y".
011900
012000* --------------- OPTION 4 - TEXT LENGTH WORK AREA ---------------*
012100 01  WK-N-TEXT-LEN                   PIC S9(04) COMP-3 VALUE ZERO.
012200
012300* ------------------- MISCELLANEOUS SUBSCRIPTS --------------------*
012400 01  WK-N-VVALD-SUBS.
012500     05  WK-N-VVALD-I                PIC S9(04) COMP.
012600     05  WK-N-VVALD-J                PIC S9(04) COMP.
012700
012800*****************
012900 LINKAGE SECTION.
013000*****************
013100 01  WK-C-VVALD-RECORD.
013200     COPY VVALD.
013300
013400 EJECT
013500*******************************************
013600 PROCEDURE DIVISION USING WK-C-VVALD-RECORD.
013700*******************************************
013800 MAIN-MODULE.
013900     PERFORM A000-PROCESS-CALLED-ROUTINE
014000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014100     PERFORM Z000-END-PROGRAM-ROUTINE
014200        THRU Z999-END-PROGRAM-ROUTINE-EX.
014300     EXIT PROGRAM.
014400
014500*---------------------------------------------------------------*
014600 A000-PROCESS-CALLED-ROUTINE.
014700*---------------------------------------------------------------*
014800     MOVE    SPACES              TO    WK-C-VVALD-ERRTXT.
014900     MOVE    ZEROES              TO    WK-S9-VVALD-AMOUNT
015000                                        WK-9-VVALD-DATE.
015100     SET     WK-C-VVALD-IS-VALID TO    TRUE.
015200
015300     EVALUATE WK-N-VVALD-OPTION
015400         WHEN 1
015500             PERFORM C100-VALIDATE-AMOUNT   THRU C100-EX
015600         WHEN 2
015700             PERFORM C200-VALIDATE-CURRENCY THRU C200-EX
015800         WHEN 3
015900             PERFORM C300-VALIDATE-DATE     THRU C300-EX
016000         WHEN 4
016100             PERFORM C400-VALIDATE-TEXT     THRU C400-EX
016200         WHEN 5
016300             PERFORM C500-VALIDATE-CATEGORY THRU C500-EX
016400         WHEN 6
016500             PERFORM C600-VALIDATE-FILTERS  THRU C600-EX
016600         WHEN OTHER
016700             SET  WK-C-VVALD-IS-INVALID     TO TRUE
016800             MOVE "UNKNOWN VALIDATION OPTION REQUESTED"
016900                                             TO WK-C-VVALD-ERRTXT
017000     END-EVALUATE.
017100
017200 A099-PROCESS-CALLED-ROUTINE-EX.
017300     EXIT.
017400*---------------------------------------------------------------*
017500*        C100 - VALIDATE AMOUNT (OPTION 1)                      *
017600*---------------------------------------------------------------*
017700 C100-VALIDATE-AMOUNT.
017800     MOVE    "N"                 TO    WK-C-AMOUNT-BAD-SW.
017900     MOVE    ZERO                TO    WK-N-AMOUNT-LEN
018000                                        WK-N-AMOUNT-DOT-POS
018100                                        WK-N-AMOUNT-DEC-DIGITS
018200                                        WK-N-AMOUNT-VALUE.
018300     MOVE    SPACE               TO    WK-C-AMOUNT-SIGN.
018400     MOVE    WK-C-VVALD-TEXT-IN  TO    WK-C-AMOUNT-TEXT.
018500
018600* FIND THE LENGTH OF THE INPUT, WORKING BACK FROM THE RIGHT.
018700     SET     AMT-IDX             TO    60.
018800     SET     WK-N-VVALD-I        TO    60.
018900     PERFORM C110-FIND-LENGTH THRU C110-EX
019000         UNTIL WK-N-VVALD-I = ZERO
019100            OR WK-N-AMOUNT-LEN > ZERO.
019200
019300     IF  WK-N-AMOUNT-LEN = ZERO
019400         MOVE "Y"                TO    WK-C-AMOUNT-BAD-SW
019500         MOVE "AMOUNT IS BLANK"  TO    WK-C-VVALD-ERRTXT
019600         GO TO C100-EX.
019700
019800* PEEL OFF A LEADING SIGN, IF ANY.
019900     SET     AMT-IDX             TO    1.
020000     IF  WK-C-AMOUNT-CHAR (AMT-IDX) = "-" OR "+"
020100         MOVE WK-C-AMOUNT-CHAR (AMT-IDX) TO WK-C-AMOUNT-SIGN
020200         SET  WK-N-VVALD-I       TO    2
020300     ELSE
020400         SET  WK-N-VVALD-I       TO    1.
020500
020600* SCAN FOR A DECIMAL POINT AND CHECK EVERY OTHER CHARACTER IS
020700* A DIGIT.
020800     PERFORM C120-SCAN-DIGITS THRU C120-EX
020900         VARYING WK-N-VVALD-I FROM WK-N-VVALD-I BY 1
021000             UNTIL WK-N-VVALD-I > WK-N-AMOUNT-LEN
021100                OR WK-C-AMOUNT-IS-BAD.
021200
021300     IF  WK-C-AMOUNT-IS-BAD
021400         MOVE "AMOUNT IS NOT A NUMBER"  TO WK-C-VVALD-ERRTXT
021500         GO TO C100-EX.
021600
021700     IF  WK-N-AMOUNT-DOT-POS > ZERO
021800         COMPUTE WK-N-AMOUNT-DEC-DIGITS =
021900                 WK-N-AMOUNT-LEN - WK-N-AMOUNT-DOT-POS
022000         IF  WK-N-AMOUNT-DEC-DIGITS > 2
022100             MOVE "Y"            TO    WK-C-AMOUNT-BAD-SW
022200             MOVE "MORE THAN 2 DECIMAL PLACES"
022300                                  TO    WK-C-VVALD-ERRTXT
022400             GO TO C100-EX.
022500
022600* REBUILD THE NUMERIC VALUE, RIGHT JUSTIFIED, AND CHECK RANGE.
022700     MOVE    WK-C-AMOUNT-TEXT    TO    WK-N-AMOUNT-VALUE.
022800     IF  WK-N-AMOUNT-VALUE = ZERO
022900         MOVE ZERO               TO    WK-S9-VVALD-AMOUNT
023000         GO TO C100-EX.
023100
023200     IF  WK-N-AMOUNT-VALUE < 0.01  OR
023300         WK-N-AMOUNT-VALUE > 999999999.99
023400         MOVE "Y"                TO    WK-C-AMOUNT-BAD-SW
023500         MOVE "AMOUNT OUT OF RANGE"  TO WK-C-VVALD-ERRTXT
023600         GO TO C100-EX.
023700
023800     MOVE    WK-N-AMOUNT-VALUE   TO    WK-S9-VVALD-AMOUNT.
023900     IF  WK-C-AMOUNT-SIGN = "-"
024000         COMPUTE WK-S9-VVALD-AMOUNT = WK-S9-VVALD-AMOUNT * -1.
024100
024200 C100-EX.
024300     IF  WK-C-AMOUNT-IS-BAD
024400         SET  WK-C-VVALD-IS-INVALID  TO TRUE.
024500     EXIT.
024600
024700 C110-FIND-LENGTH.
024800     IF  WK-C-AMOUNT-CHAR (AMT-IDX) NOT = SPACE
024900         MOVE WK-N-VVALD-I       TO    WK-N-AMOUNT-LEN
025000     ELSE
025100         SET  AMT-IDX            DOWN BY 1
025200         SET  WK-N-VVALD-I       DOWN BY 1.
025300 C110-EX.
025400     EXIT.
025500
025600 C120-SCAN-DIGITS.
025700     SET     AMT-IDX             TO    WK-N-VVALD-I.
025800     IF  WK-C-AMOUNT-CHAR (AMT-IDX) = "."
025900         IF  WK-N-AMOUNT-DOT-POS > ZERO
026000             MOVE "Y"            TO    WK-C-AMOUNT-BAD-SW
026100         ELSE
026200             MOVE WK-N-VVALD-I   TO    WK-N-AMOUNT-DOT-POS
026300     ELSE
026400         IF  WK-C-AMOUNT-CHAR (AMT-IDX) NOT NUMERIC
026500             MOVE "Y"            TO    WK-C-AMOUNT-BAD-SW.
026600 C120-EX.
026700     EXIT.
026800*---------------------------------------------------------------*
026900*        C200 - VALIDATE CURRENCY CODE (OPTION 2)                *
027000*---------------------------------------------------------------*
027100 C200-VALIDATE-CURRENCY.
027200     IF  WK-C-VVALD-TEXT-IN (1:3) = SPACES
027300         SET  WK-C-VVALD-IS-INVALID TO TRUE
027400         MOVE "CURRENCY IS REQUIRED" TO WK-C-VVALD-ERRTXT
027500         GO TO C200-EX.
027600
027700     IF  WK-C-VVALD-TEXT-IN (4:57) NOT = SPACES
027800         SET  WK-C-VVALD-IS-INVALID TO TRUE
027900         MOVE "CURRENCY MUST BE 3 CHARACTERS"
028000                                    TO WK-C-VVALD-ERRTXT
028100         GO TO C200-EX.
028200
028300     SET     WK-N-VVALD-I        TO    1.
028400     PERFORM C210-CHECK-ALPHA THRU C210-EX
028500         VARYING WK-N-VVALD-I FROM 1 BY 1
028600             UNTIL WK-N-VVALD-I > 3.
028700
028800     IF  NOT WK-C-VVALD-IS-VALID
028900         MOVE "CURRENCY MUST BE ALPHABETIC"
029000                                    TO WK-C-VVALD-ERRTXT
029100         GO TO C200-EX.
029200
029300     SET     CCY-IDX             TO    1.
029400     SEARCH CCY-TABLE
029500         AT END
029600             SET  WK-C-VVALD-IS-INVALID TO TRUE
029700             MOVE "CURRENCY NOT IN SUPPORTED LIST"
029800                                        TO WK-C-VVALD-ERRTXT
029900         WHEN CCY-CODE (CCY-IDX) = WK-C-VVALD-TEXT-IN (1:3)
030000             CONTINUE.
030100
030200 C200-EX.
030300     EXIT.
030400
030500 C210-CHECK-ALPHA.
030600     IF  WK-C-VVALD-TEXT-IN (WK-N-VVALD-I:1) NOT ALPHABETIC
030700         SET  WK-C-VVALD-IS-INVALID TO TRUE.
030800 C210-EX.
030900     EXIT.
031000*---------------------------------------------------------------*
031100*        C300 - VALIDATE DATE (OPTION 3)                        *
031200*---------------------------------------------------------------*
031300 C300-VALIDATE-DATE.
031400     MOVE    "N"                 TO    WK-C-DATE-BAD-SW.
031500     MOVE    WK-C-VVALD-TEXT-IN (1:10)  TO WK-C-DATE-TEXT.
031600
031700     IF  WK-C-DATE-TEXT = SPACES
031800         SET  WK-C-VVALD-IS-INVALID TO TRUE
031900         MOVE "DATE IS REQUIRED"  TO WK-C-VVALD-ERRTXT
032000         GO TO C300-EX.
032100
032200* TRY THE FOUR ACCEPTED SHAPES IN THE SPECIFIED ORDER.
032300     IF  WK-C-DATE-SEP1 = "-" AND WK-C-DATE-SEP2 = "-"
032400         GO TO C301-SHAPE-CCYY-MM-DD.
032500
032600     IF  WK-C-DATE-TEXT (3:1) = "/" AND WK-C-DATE-TEXT (6:1) = "/"
032700         GO TO C302-SHAPE-SLASH-AMBIG.
032800
032900     IF  WK-C-DATE-SEP1 = "/" AND WK-C-DATE-SEP2 = "/"
033000         GO TO C303-SHAPE-CCYY-SLASH.
033100
033200     MOVE    "Y"                 TO    WK-C-DATE-BAD-SW.
033300     MOVE    "DATE FORMAT NOT RECOGNISED"
033400                                  TO    WK-C-VVALD-ERRTXT.
033500     GO TO C300-EX.
033600
033700 C301-SHAPE-CCYY-MM-DD.
033800     MOVE    WK-C-DATE-P1        TO    WK-9-DATE-CCYY.
033900     MOVE    WK-C-DATE-P2        TO    WK-9-DATE-MM.
034000     MOVE    WK-C-DATE-P3        TO    WK-9-DATE-DD.
034100     GO TO C305-CONTINUE.
034200
034300 C302-SHAPE-SLASH-AMBIG.
034400     MOVE    WK-C-DATE-TEXT (1:2)  TO  WK-9-DATE-MM.
034500     MOVE    WK-C-DATE-TEXT (4:2)  TO  WK-9-DATE-DD.
034600     MOVE    WK-C-DATE-TEXT (7:4)  TO  WK-9-DATE-CCYY.
034700     IF  WK-9-DATE-MM < 1 OR WK-9-DATE-MM > 12
034800         MOVE WK-C-DATE-TEXT (1:2)  TO WK-9-DATE-DD
034900         MOVE WK-C-DATE-TEXT (4:2)  TO WK-9-DATE-MM.
035000     GO TO C305-CONTINUE.
035100
035200 C303-SHAPE-CCYY-SLASH.
035300     MOVE    WK-C-DATE-P1        TO    WK-9-DATE-CCYY.
035400     MOVE    WK-C-DATE-P2        TO    WK-9-DATE-MM.
035500     MOVE    WK-C-DATE-P3        TO    WK-9-DATE-DD.
035600
035700 C305-CONTINUE.
035800     PERFORM C310-CHECK-CALENDAR THRU C310-EX.
035900
036000     IF  NOT WK-C-DATE-IS-BAD
036100         COMPUTE WK-9-VVALD-DATE =
036200                 WK-9-DATE-CCYY * 10000 +
036300                 WK-9-DATE-MM   * 100   +
036400                 WK-9-DATE-DD.
036500
036600 C300-EX.
036700     IF  WK-C-DATE-IS-BAD
036800         SET  WK-C-VVALD-IS-INVALID TO TRUE.
036900     EXIT.
037000
037100 C310-CHECK-CALENDAR.
037200     IF  WK-9-DATE-CCYY < 1900 OR WK-9-DATE-CCYY > 2100
037300         MOVE "Y"                TO    WK-C-DATE-BAD-SW
037400         MOVE "YEAR OUT OF RANGE 1900-2100"
037500                                  TO    WK-C-VVALD-ERRTXT
037600         GO TO C310-EX.
037700
037800     IF  WK-9-DATE-MM < 1 OR WK-9-DATE-MM > 12
037900         MOVE "Y"                TO    WK-C-DATE-BAD-SW
038000         MOVE "MONTH NOT IN RANGE 01-12"
038100                                  TO    WK-C-VVALD-ERRTXT
038200         GO TO C310-EX.
038300
038400     MOVE    "N"                 TO    WK-C-DATE-LEAP-SW.
038500     DIVIDE  WK-9-DATE-CCYY BY 4    GIVING WK-N-VVALD-I
038600                                  REMAINDER WK-N-VVALD-J.
038700     IF  WK-N-VVALD-J = ZERO
038800         DIVIDE WK-9-DATE-CCYY BY 100  GIVING WK-N-VVALD-I
038900                                  REMAINDER WK-N-VVALD-J
039000         IF  WK-N-VVALD-J NOT = ZERO
039100             MOVE "Y"            TO    WK-C-DATE-LEAP-SW
039200         ELSE
039300             DIVIDE WK-9-DATE-CCYY BY 400  GIVING WK-N-VVALD-I
039400                                  REMAINDER WK-N-VVALD-J
039500             IF  WK-N-VVALD-J = ZERO
039600                 MOVE "Y"        TO    WK-C-DATE-LEAP-SW.
039700
039800     EVALUATE WK-9-DATE-MM
039900         WHEN 1  WHEN 3  WHEN 5  WHEN 7
040000         WHEN 8  WHEN 10 WHEN 12
040100             MOVE 31             TO    WK-9-DATE-MAXDAY
040200         WHEN 4  WHEN 6  WHEN 9  WHEN 11
040300             MOVE 30             TO    WK-9-DATE-MAXDAY
040400         WHEN 2
040500             IF  WK-C-DATE-IS-LEAP
040600                 MOVE 29         TO    WK-9-DATE-MAXDAY
040700             ELSE
040800                 MOVE 28         TO    WK-9-DATE-MAXDAY
040900     END-EVALUATE.
041000
041100     IF  WK-9-DATE-DD < 1 OR WK-9-DATE-DD > WK-9-DATE-MAXDAY
041200         MOVE "Y"                TO    WK-C-DATE-BAD-SW
041300         MOVE "DAY NOT VALID FOR MONTH"
041400                                  TO    WK-C-VVALD-ERRTXT.
041500 C310-EX.
041600     EXIT.
041700*---------------------------------------------------------------*
041800*        C400 - VALIDATE A FREE TEXT FIELD (OPTION 4)           *
041900*---------------------------------------------------------------*
042000 C400-VALIDATE-TEXT.
042100     MOVE    ZERO                TO    WK-N-TEXT-LEN.
042200     SET     WK-N-VVALD-I        TO    60.
042300     PERFORM C410-FIND-TEXT-LEN THRU C410-EX
042400         UNTIL WK-N-VVALD-I = ZERO
042500            OR WK-N-TEXT-LEN > ZERO.
042600
042700     IF  WK-N-TEXT-LEN = ZERO
042800         IF  WK-C-VVALD-IS-REQUIRED
042900             SET  WK-C-VVALD-IS-INVALID TO TRUE
043000             MOVE "FIELD IS REQUIRED" TO WK-C-VVALD-ERRTXT
043100         END-IF
043200         GO TO C400-EX.
043300
043400     IF  WK-N-TEXT-LEN > WK-N-VVALD-MAXLEN
043500         SET  WK-C-VVALD-IS-INVALID TO TRUE
043600         MOVE "FIELD EXCEEDS MAXIMUM LENGTH"
043700                                  TO    WK-C-VVALD-ERRTXT.
043800
043900 C400-EX.
044000     EXIT.
044100
044200 C410-FIND-TEXT-LEN.
044300     IF  WK-C-VVALD-TEXT-IN (WK-N-VVALD-I:1) NOT = SPACE
044400         MOVE WK-N-VVALD-I       TO    WK-N-TEXT-LEN
044500     ELSE
044600         SET  WK-N-VVALD-I       DOWN BY 1.
044700 C410-EX.
044800     EXIT.
044900*---------------------------------------------------------------*
045000*        C500 - VALIDATE CATEGORY (OPTION 5)                    *
045100*---------------------------------------------------------------*
045200 C500-VALIDATE-CATEGORY.
045300     IF  WK-C-VVALD-TEXT-IN (1:10) = "REVENUE   "  OR
045400         WK-C-VVALD-TEXT-IN (1:10) = "EXPENSE   "
045500         CONTINUE
045600     ELSE
045700         SET  WK-C-VVALD-IS-INVALID TO TRUE
045800         MOVE "CATEGORY MUST BE REVENUE OR EXPENSE"
045900                                  TO    WK-C-VVALD-ERRTXT.
046000 C500-EX.
046100     EXIT.
046200*---------------------------------------------------------------*
046300*        C600 - VALIDATE DASHBOARD FILTER COMBINATION (OPT 6)   *
046400*---------------------------------------------------------------*
046500 C600-VALIDATE-FILTERS.
046600     IF  WK-C-VVALD-STATUS-FLT NOT = "ALL         "  AND
046700         WK-C-VVALD-STATUS-FLT NOT = "RECONCILED  "  AND
046800         WK-C-VVALD-STATUS-FLT NOT = "UNRECONCILED"
046900         SET  WK-C-VVALD-IS-INVALID TO TRUE
047000         MOVE "UNKNOWN STATUS FILTER VALUE"
047100                                  TO    WK-C-VVALD-ERRTXT
047200         GO TO C600-EX.
047300
047400     IF  WK-C-VVALD-CATGRY-FLT NOT = "ALL         "  AND
047500         WK-C-VVALD-CATGRY-FLT NOT = "REVENUE     "  AND
047600         WK-C-VVALD-CATGRY-FLT NOT = "EXPENSE     "  AND
047700         WK-C-VVALD-CATGRY-FLT NOT = "UNDEFINED   "
047800         SET  WK-C-VVALD-IS-INVALID TO TRUE
047900         MOVE "UNKNOWN CATEGORY FILTER VALUE"
048000                                  TO    WK-C-VVALD-ERRTXT
048100         GO TO C600-EX.
048200
048300* THE TWO CONTRADICTION RULES BELOW ARE NOT INPUT ERRORS - THE
048400* COMBINATION IS LEGAL, IT JUST CANNOT MATCH ANY TRANSACTION, SO
048500* WE TELL THE CALLER TO SKIP STRAIGHT TO AN EMPTY RESULT SET.
048600     IF  WK-C-VVALD-STATUS-FLT = "UNRECONCILED"  AND
048700        (WK-C-VVALD-CATGRY-FLT = "REVENUE     "  OR
048800         WK-C-VVALD-CATGRY-FLT = "EXPENSE     ")
048900         MOVE "EMPTY RESULT - UNCODED ROWS CARRY NO CATEGORY"
049000                                  TO    WK-C-VVALD-ERRTXT
049100         GO TO C600-EX.
049200
049300     IF  WK-C-VVALD-STATUS-FLT = "RECONCILED  "  AND
049400         WK-C-VVALD-CATGRY-FLT = "UNDEFINED   "
049500         MOVE "EMPTY RESULT - CODED ROWS ALWAYS CARRY A CATEGORY"
049600                                  TO    WK-C-VVALD-ERRTXT.
049700
049800 C600-EX.
049900     EXIT.
050000*---------------------------------------------------------------*
050100*                   PROGRAM SUBROUTINE                          *
050200*---------------------------------------------------------------*
050300 Z000-END-PROGRAM-ROUTINE.
050400     CONTINUE.
050500
050600 Z999-END-PROGRAM-ROUTINE-EX.
050700     EXIT.
050800
050900******************************************************************
051000************** END OF PROGRAM SOURCE -  BKVVALD *****************
051100******************************************************************
051200