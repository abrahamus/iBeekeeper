000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKXRPT.
000500 AUTHOR.         R THOMPSON.
000600 INSTALLATION.   FINANCIAL SYSTEMS - BOOKKEEPING BATCH SUITE.
000700 DATE-WRITTEN.   30 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  END OF PERIOD REPORTING JOB.  SELECTS THE CODED
001200*               TRANSACTIONS WHOSE DATE FALLS IN THE REQUESTED
001300*               PERIOD, ACCUMULATES REVENUE/EXPENSE/PROFIT PER
001400*               CURRENCY, PRINTS THE SUMMARY REPORT (RPTFILE) AND
001500*               WRITES A DATE-ORDER DETAIL EXPORT (EXPFILE).  THE
001600*               PERIOD IS TAKEN FROM A ONE-CARD PARAMETER READ AT
001700*               START OF RUN (CCYYMMDD START, CCYYMMDD END); A
001800*               BLANK CARD DEFAULTS TO 1 JANUARY OF THE CURRENT
001900*               YEAR THROUGH TODAY.
002000*
002100*-----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------
002400* TAG    NAME     DATE        DESCRIPTION
002500*-----------------------------------------------------------------
002600* BK060  RTHOMS   30/04/1989  INITIAL VERSION.                    BK060   
002700* BK061  MWEE     14/11/1991  PROFIT LINE WAS PRINTING WITHOUT A  BK061   
002800*                             SIGN FOR A LOSS - EDIT PICTURE
002900*                             CORRECTED TO CARRY THE SIGN.
003000* BK062  SGANDHI  15/09/1998  YEAR 2000 REVIEW - THE 6-DIGIT      BK062   
003100*                             ACCEPT FROM DATE (YYMMDD) COULD NOT
003200*                             BE TRUSTED PAST 1999.  REPLACED WITH
003300*                             ACCEPT FROM DATE YYYYMMDD THROUGHOUT.
003400* BK063  SGANDHI  02/12/1998  DEFAULT START-OF-YEAR DATE WAS       BK063
003500*                             BUILT FROM THE OLD 2-DIGIT CENTURY
003600*                             WORK FIELD - NOW TAKEN FROM THE
003700*                             4-DIGIT SYSTEM DATE DIRECTLY. PART
003800*                             OF THE SAME Y2K REVIEW AS BK062.
003900* BK064  LMOKOENA 19/07/2011  A BLANK TRANSACTION CURRENCY IS NOW BK064   
004000*                             TREATED AS USD BEFORE ACCUMULATION,
004100*                             NOT LEFT AS ITS OWN 3-SPACE BUCKET -
004200*                             TICKET HD-82205.
004300* BK065  DPILLAY  08/02/2020  ADDED THE RECONCILIATION STATISTICS BK065   
004400*                             TRAILER LINE (TOTAL/RECONCILED/
004500*                             UNRECONCILED) REQUESTED BY THE
004600*                             FINANCE TEAM - TICKET HD-97810.
004700*-----------------------------------------------------------------
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                   UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT TXNMAST   ASSIGN TO TXNMAST
006300            ORGANIZATION      IS SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500
006600     SELECT CODEMAST  ASSIGN TO CODEMAST
006700            ORGANIZATION      IS SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900
007000     SELECT RPTFILE   ASSIGN TO RPTFILE
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300
007400     SELECT EXPFILE   ASSIGN TO EXPFILE
007500            ORGANIZATION      IS SEQUENTIAL
007600            FILE STATUS       IS WK-C-FILE-STATUS.
007700
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  TXNMAST
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS WK-C-TXNMAST-REC.
008600 01  WK-C-TXNMAST-REC.
008700     COPY BFSTXN.
008800
008900 FD  CODEMAST
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WK-C-CODEMAST-REC.
009200 01  WK-C-CODEMAST-REC.
009300     COPY BFSCODE.
009400
009500 FD  RPTFILE
009600     LABEL RECORDS ARE OMITTED
009700     RECORD CONTAINS 132 CHARACTERS
009800     DATA RECORD IS WK-C-RPTFILE-REC.
009900 01  WK-C-RPTFILE-REC                PIC X(132).
010000
010100 FD  EXPFILE
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS WK-C-EXPFILE-REC.
010400 01  WK-C-EXPFILE-REC.
010500     COPY BFSDTL.
010600
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                          PIC X(24)        VALUE
011000     "** PROGRAM BKXRPT   **".
011100
011200 01  WK-C-COMMON.
011300     COPY ASCMBFS.
011400
011500* ---------------------- CURRENCY TOTALS -----------------------------*
011600 01  WK-C-CTOTALS.
011700     COPY BFSCTOT.
011800
011900* ---------------- TRANSACTION MASTER, HELD IN MEMORY -----------------*
012000 01  WK-TXN-TABLE-AREA.
012100     05  WK-N-MAX-TXN                PIC S9(04) COMP VALUE 3000.
012200     05  WK-N-TXN-COUNT              PIC S9(04) COMP VALUE ZERO.
012300     05  WK-TXN-TABLE OCCURS 3000 TIMES
012400             INDEXED BY TXN-IDX.
012500         10  WK-TXN-TAB-ID           PIC 9(07).
012600         10  WK-TXN-TAB-DATE         PIC 9(08).
012700         10  WK-TXN-TAB-AMOUNT       PIC S9(11)V99 COMP-3.
012800         10  WK-TXN-TAB-CURRENCY     PIC X(03).
012900         10  WK-TXN-TAB-DESC         PIC X(60).
013000         10  WK-TXN-TAB-REF          PIC X(30).
013100         10  WK-TXN-TAB-PAYEE        PIC X(40).
013200         10  WK-TXN-TAB-MERCHANT     PIC X(40).
013300         10  WK-TXN-TAB-STATUS       PIC X(01).
013400
013500* ---------------------- CODE MASTER, HELD IN MEMORY -------------------*
013600 01  WK-CODE-TABLE-AREA.
013700     05  WK-N-MAX-CODE               PIC S9(04) COMP VALUE 3000.
013800     05  WK-N-CODE-COUNT             PIC S9(04) COMP VALUE ZERO.
013900     05  WK-CODE-TABLE OCCURS 3000 TIMES
014000             INDEXED BY CODE-IDX.
014100         10  WK-CODE-TAB-TXN-ID      PIC 9(07).
014200         10  WK-CODE-TAB-CATEGORY    PIC X(10).
014300         10  WK-CODE-TAB-NOTES       PIC X(60).
014400
014500* ---------------- DETAIL EXPORT WORK TABLE (SORTED BY DATE) ----------*
014600 01  WK-DTL-TABLE-AREA.
014700     05  WK-N-MAX-DTL                PIC S9(04) COMP VALUE 3000.
014800     05  WK-N-DTL-COUNT              PIC S9(04) COMP VALUE ZERO.
014900     05  WK-DTL-TABLE OCCURS 3000 TIMES
015000             INDEXED BY DTL-IDX.
015100         10  WK-DTL-TAB-DATE         PIC 9(08).
015200         10  WK-DTL-TAB-DESC         PIC X(60).
015300         10  WK-DTL-TAB-AMOUNT       PIC S9(11)V99 COMP-3.
015400         10  WK-DTL-TAB-CURRENCY     PIC X(03).
015500         10  WK-DTL-TAB-CATEGORY     PIC X(10).
015600         10  WK-DTL-TAB-PAYEE        PIC X(40).
015700         10  WK-DTL-TAB-MERCHANT     PIC X(40).
015800         10  WK-DTL-TAB-REF          PIC X(30).
015900         10  WK-DTL-TAB-NOTES        PIC X(60).
016000
016100* ------------------ RUN PARAMETER / PERIOD WORK AREA -------------------*
016200 01  WK-C-PARM-CARD                  PIC X(16).
016300 01  WK-C-PARM-CARD-BRK REDEFINES WK-C-PARM-CARD.
016400     05  WK-9-PARM-START             PIC 9(08).
016500     05  WK-9-PARM-END                PIC 9(08).
016600
016700 01  WK-9-SYSTEM-DATE                PIC 9(08).
016800 01  WK-9-SYSTEM-DATE-BRK REDEFINES WK-9-SYSTEM-DATE.
016900     05  WK-9-SYS-CCYY               PIC 9(04).
017000     05  WK-9-SYS-MM                 PIC 9(02).
017100     05  WK-9-SYS-DD                 PIC 9(02).
017200
017300 01  WK-9-PERIOD-START                PIC 9(08).
017400 01  WK-9-PERIOD-END                  PIC 9(08).
017500
017600* -------------------- REPORT PRINT LINE WORK AREAS -------------------*
017700 01  WK-C-RPT-DETAIL-LINE             PIC X(132) VALUE SPACES.
017800 01  WK-C-RPT-HEADING-LINE REDEFINES WK-C-RPT-DETAIL-LINE.
017900     05  WK-C-RPTH-TITLE              PIC X(40).
018000     05  FILLER                       PIC X(92).
018100 01  WK-C-RPT-CURRENCY-LINE REDEFINES WK-C-RPT-DETAIL-LINE.
018200     05  FILLER                       PIC X(05).
018300     05  WK-C-RPTC-CCY                PIC X(03).
018400     05  FILLER                       PIC X(03).
018500     05  WK-C-RPTC-LABEL              PIC X(12).
018600     05  WK-C-RPTC-AMOUNT             PIC -Z,ZZZ,ZZZ,ZZ9.99.
018700     05  FILLER                       PIC X(92).
018800 01  WK-C-RPT-TRAILER-LINE REDEFINES WK-C-RPT-DETAIL-LINE.
018900     05  WK-C-RPTT-LABEL              PIC X(40).
019000     05  WK-C-RPTT-COUNT              PIC ZZZ,ZZ9.
019100     05  FILLER                       PIC X(85).
019200
019300* ------------------------- BATCH COUNTERS -----------------------------*
019400 01  WK-N-RECON-COUNTERS.
019500     05  WK-N-RECONCILED-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
019600     05  WK-N-UNRECONCILED-COUNT     PIC S9(07) COMP-3 VALUE ZERO.
019700     05  WK-N-CODED-IN-RANGE-COUNT   PIC S9(07) COMP-3 VALUE ZERO.
019800
019900* --------------------------- SWITCHES ---------------------------------*
020000 01  WK-C-RPT-SWITCHES.
020100     05  WK-C-MASTER-EOF-SW          PIC X(01) VALUE "N".
020200         88  WK-C-AT-MASTER-EOF               VALUE "Y".
020300     05  WK-C-CODEMAST-EOF-SW        PIC X(01) VALUE "N".
020400         88  WK-C-AT-CODEMAST-EOF             VALUE "Y".
020500     05  WK-C-CODE-FOUND-SW          PIC X(01) VALUE "N".
020600         88  WK-C-CODE-WAS-FOUND             VALUE "Y".
020700     05  WK-C-CT-FOUND-SW            PIC X(01) VALUE "N".
020800         88  WK-C-CT-WAS-FOUND               VALUE "Y".
020900     05  WK-C-DTL-SWAPPED-SW         PIC X(01) VALUE "N".
021000         88  WK-C-DTL-DID-SWAP               VALUE "Y".
021100
021200* --------------------- SORT / SEARCH SUBSCRIPTS ------------------------*
021300 01  WK-N-DTL-WORK.
021400     05  WK-N-DTL-I                   PIC S9(04) COMP.
021500     05  WK-N-DTL-LIMIT                PIC S9(04) COMP.
021600     05  WK-C-DTL-HOLD-1                PIC 9(08).
021700     05  WK-C-DTL-HOLD-2                PIC X(60).
021800     05  WK-S9-DTL-HOLD-3                PIC S9(11)V99 COMP-3.
021900     05  WK-C-DTL-HOLD-4                PIC X(03).
022000     05  WK-C-DTL-HOLD-5                PIC X(10).
022100     05  WK-C-DTL-HOLD-6                PIC X(40).
022200     05  WK-C-DTL-HOLD-7                PIC X(40).
022300     05  WK-C-DTL-HOLD-8                PIC X(30).
022400     05  WK-C-DTL-HOLD-9                PIC X(60).
022500
022600* ----------------------- MISC WORKING FIELDS --------------------------*
022700 01  WK-S9-CT-EXPENSE-RAW             PIC S9(11)V99 COMP-3.
022800 01  WK-C-EXPFILE-HDR                 PIC X(275) VALUE
022900     "DATE,DESCRIPTION,AMOUNT,CURRENCY,CATEGORY,PAYEE NAME,"
023000     "MERCHANT,PAYMENT REFERENCE,NOTES".
023100
023200*****************
023300 LINKAGE SECTION.
023400*****************
023500* NONE - THIS IS THE MAIN DRIVER, NOT A CALLED ROUTINE.
023600
023700 EJECT
023800*********************
023900 PROCEDURE DIVISION.
024000*********************
024100 MAIN-MODULE.
024200     PERFORM A000-INITIALISE       THRU A099-INITIALISE-EX.
024300     PERFORM B000-SELECT-TRANSACTIONS THRU B099-SELECT-EX.
024400     PERFORM C000-SORT-DETAIL-TABLE THRU C099-SORT-EX.
024500     PERFORM D000-COMPUTE-PROFIT   THRU D099-COMPUTE-PROFIT-EX.
024600     PERFORM E000-PRINT-SUMMARY-REPORT THRU E099-PRINT-SUMMARY-EX.
024700     PERFORM F000-WRITE-DETAIL-EXPORT  THRU F099-WRITE-DETAIL-EX.
024800     PERFORM Z000-END-PROGRAM-ROUTINE
024900        THRU Z999-END-PROGRAM-ROUTINE-EX.
025000     STOP RUN.
025100*---------------------------------------------------------------*
025200 A000-INITIALISE.
025300*---------------------------------------------------------------*
025400     OPEN INPUT  TXNMAST.
025500     IF  NOT WK-C-SUCCESSFUL
025600         DISPLAY "BKXRPT - OPEN FILE ERROR - TXNMAST"
025700         GO TO Y900-ABNORMAL-TERMINATION.
025800
025900     OPEN INPUT  CODEMAST.
026000     IF  NOT WK-C-SUCCESSFUL
026100         DISPLAY "BKXRPT - OPEN FILE ERROR - CODEMAST"
026200         GO TO Y900-ABNORMAL-TERMINATION.
026300
026400     OPEN OUTPUT RPTFILE.
026500     IF  NOT WK-C-SUCCESSFUL
026600         DISPLAY "BKXRPT - OPEN FILE ERROR - RPTFILE"
026700         GO TO Y900-ABNORMAL-TERMINATION.
026800
026900     OPEN OUTPUT EXPFILE.
027000     IF  NOT WK-C-SUCCESSFUL
027100         DISPLAY "BKXRPT - OPEN FILE ERROR - EXPFILE"
027200         GO TO Y900-ABNORMAL-TERMINATION.
027300
027400     PERFORM A100-LOAD-TXN-TABLE   THRU A199-LOAD-TXN-EX.
027500     PERFORM A200-LOAD-CODE-TABLE  THRU A299-LOAD-CODE-EX.
027600     PERFORM A300-ESTABLISH-PERIOD THRU A399-ESTABLISH-PERIOD-EX.
027700 A099-INITIALISE-EX.
027800     EXIT.
027900
028000 A100-LOAD-TXN-TABLE.
028100     MOVE    ZERO                TO    WK-N-TXN-COUNT.
028200     MOVE    "N"                 TO    WK-C-MASTER-EOF-SW.
028300     PERFORM A110-LOAD-ONE-TXN-REC THRU A119-EX
028400         UNTIL WK-C-AT-MASTER-EOF.
028500 A199-LOAD-TXN-EX.
028600     EXIT.
028700
028800 A110-LOAD-ONE-TXN-REC.
028900     READ TXNMAST
029000         AT END
029100             MOVE "Y" TO WK-C-MASTER-EOF-SW
029200             GO TO A119-EX.
029300
029400     IF  WK-N-TXN-COUNT >= WK-N-MAX-TXN
029500         DISPLAY "BKXRPT - TXN TABLE FULL - RAISE WK-N-MAX-TXN"
029600         GO TO Y900-ABNORMAL-TERMINATION.
029700
029800     ADD     1                   TO    WK-N-TXN-COUNT.
029900     SET     TXN-IDX             TO    WK-N-TXN-COUNT.
030000     MOVE    BFS-TXN-ID          TO    WK-TXN-TAB-ID (TXN-IDX).
030100     MOVE    BFS-TXN-DATE        TO    WK-TXN-TAB-DATE (TXN-IDX).
030200     MOVE    BFS-TXN-AMOUNT      TO    WK-TXN-TAB-AMOUNT (TXN-IDX).
030300     MOVE    BFS-TXN-CURRENCY    TO    WK-TXN-TAB-CURRENCY (TXN-IDX).
030400     MOVE    BFS-TXN-DESCRIPTION TO    WK-TXN-TAB-DESC (TXN-IDX).
030500     MOVE    BFS-TXN-PAYMENT-REF TO    WK-TXN-TAB-REF (TXN-IDX).
030600     MOVE    BFS-TXN-PAYEE-NAME  TO    WK-TXN-TAB-PAYEE (TXN-IDX).
030700     MOVE    BFS-TXN-MERCHANT    TO    WK-TXN-TAB-MERCHANT (TXN-IDX).
030800     MOVE    BFS-TXN-STATUS      TO    WK-TXN-TAB-STATUS (TXN-IDX).
030900
031000     IF  WK-TXN-TAB-CURRENCY (TXN-IDX) = SPACES
031100         MOVE "USD" TO WK-TXN-TAB-CURRENCY (TXN-IDX).
031200
031300     IF  WK-TXN-TAB-STATUS (TXN-IDX) = "C"
031400         ADD  1 TO WK-N-RECONCILED-COUNT
031500     ELSE
031600         ADD  1 TO WK-N-UNRECONCILED-COUNT.
031700 A119-EX.
031800     EXIT.
031900
032000 A200-LOAD-CODE-TABLE.
032100     MOVE    ZERO                TO    WK-N-CODE-COUNT.
032200     MOVE    "N"                 TO    WK-C-CODEMAST-EOF-SW.
032300     PERFORM A210-LOAD-ONE-CODE-REC THRU A219-EX
032400         UNTIL WK-C-AT-CODEMAST-EOF.
032500 A299-LOAD-CODE-EX.
032600     EXIT.
032700
032800 A210-LOAD-ONE-CODE-REC.
032900     READ CODEMAST
033000         AT END
033100             MOVE "Y" TO WK-C-CODEMAST-EOF-SW
033200             GO TO A219-EX.
033300
033400     IF  WK-N-CODE-COUNT >= WK-N-MAX-CODE
033500         DISPLAY "BKXRPT - CODE TABLE FULL - RAISE WK-N-MAX-CODE"
033600         GO TO Y900-ABNORMAL-TERMINATION.
033700
033800     ADD     1                   TO    WK-N-CODE-COUNT.
033900     SET     CODE-IDX            TO    WK-N-CODE-COUNT.
034000     MOVE    BFS-CODE-TXN-ID     OF WK-C-CODEMAST-REC
034100                                  TO    WK-CODE-TAB-TXN-ID (CODE-IDX).
034200     MOVE    BFS-CODE-CATEGORY   OF WK-C-CODEMAST-REC
034300                                  TO    WK-CODE-TAB-CATEGORY (CODE-IDX).
034400     MOVE    BFS-CODE-NOTES      OF WK-C-CODEMAST-REC
034500                                  TO    WK-CODE-TAB-NOTES (CODE-IDX).
034600 A219-EX.
034700     EXIT.
034800*---------------------------------------------------------------*
034900*    A300 - WORK OUT THE REPORTING PERIOD                        *
035000*---------------------------------------------------------------*
035100 A300-ESTABLISH-PERIOD.
035200     ACCEPT   WK-9-SYSTEM-DATE     FROM DATE YYYYMMDD.
035300
035400     MOVE     SPACES               TO    WK-C-PARM-CARD.
035500     ACCEPT   WK-C-PARM-CARD       FROM SYSIN.
035600
035700     IF  WK-9-PARM-START NUMERIC AND WK-9-PARM-START > ZERO
035800         MOVE WK-9-PARM-START      TO    WK-9-PERIOD-START
035900     ELSE
036000         COMPUTE WK-9-PERIOD-START = WK-9-SYS-CCYY * 10000 + 0101.
036100
036200     IF  WK-9-PARM-END NUMERIC AND WK-9-PARM-END > ZERO
036300         MOVE WK-9-PARM-END        TO    WK-9-PERIOD-END
036400     ELSE
036500         MOVE WK-9-SYSTEM-DATE     TO    WK-9-PERIOD-END.
036600 A399-ESTABLISH-PERIOD-EX.
036700     EXIT.
036800*---------------------------------------------------------------*
036900*    B000 - WALK THE MASTER, PICK UP CODED / IN-RANGE ROWS        *
037000*---------------------------------------------------------------*
037100 B000-SELECT-TRANSACTIONS.
037200     IF  WK-N-TXN-COUNT = ZERO
037300         GO TO B099-SELECT-EX.
037400
037500     PERFORM B100-TEST-ONE-TXN THRU B199-TEST-ONE-TXN-EX
037600         VARYING TXN-IDX FROM 1 BY 1
037700             UNTIL TXN-IDX > WK-N-TXN-COUNT.
037800 B099-SELECT-EX.
037900     EXIT.
038000
038100 B100-TEST-ONE-TXN.
038200     IF  WK-TXN-TAB-STATUS (TXN-IDX) NOT = "C"
038300         GO TO B199-TEST-ONE-TXN-EX.
038400
038500     IF  WK-TXN-TAB-DATE (TXN-IDX) < WK-9-PERIOD-START  OR
038600         WK-TXN-TAB-DATE (TXN-IDX) > WK-9-PERIOD-END
038700         GO TO B199-TEST-ONE-TXN-EX.
038800
038900     PERFORM B200-FIND-CODE THRU B299-FIND-CODE-EX.
039000     IF  NOT WK-C-CODE-WAS-FOUND
039100         GO TO B199-TEST-ONE-TXN-EX.
039200
039300     ADD     1                   TO    WK-N-CODED-IN-RANGE-COUNT.
039400     PERFORM B300-ACCUMULATE-CURRENCY THRU B399-ACCUMULATE-EX.
039500     PERFORM B400-APPEND-DETAIL-ROW    THRU B499-APPEND-DETAIL-EX.
039600 B199-TEST-ONE-TXN-EX.
039700     EXIT.
039800
039900 B200-FIND-CODE.
040000     MOVE    "N"                 TO    WK-C-CODE-FOUND-SW.
040100     IF  WK-N-CODE-COUNT = ZERO
040200         GO TO B299-FIND-CODE-EX.
040300
040400     SET     CODE-IDX            TO    1.
040500     SEARCH WK-CODE-TABLE
040600         AT END
040700             CONTINUE
040800         WHEN WK-CODE-TAB-TXN-ID (CODE-IDX) = WK-TXN-TAB-ID (TXN-IDX)
040900             MOVE "Y" TO WK-C-CODE-FOUND-SW.
041000 B299-FIND-CODE-EX.
041100     EXIT.
041200*---------------------------------------------------------------*
041300*    B300 - ADD ONE TRANSACTION INTO ITS CURRENCY BUCKET          *
041400*---------------------------------------------------------------*
041500 B300-ACCUMULATE-CURRENCY.
041600     MOVE    "N"                 TO    WK-C-CT-FOUND-SW.
041700     IF  WK-N-CT-COUNT = ZERO
041800         GO TO B310-ADD-NEW-CT-ENTRY.
041900
042000     SET     CT-IDX              TO    1.
042100     SEARCH CT-TABLE
042200         AT END
042300             CONTINUE
042400         WHEN CT-CURRENCY (CT-IDX) = WK-TXN-TAB-CURRENCY (TXN-IDX)
042500             MOVE "Y" TO WK-C-CT-FOUND-SW.
042600
042700     IF  NOT WK-C-CT-WAS-FOUND
042800         GO TO B310-ADD-NEW-CT-ENTRY.
042900     GO TO B320-UPDATE-CT-ENTRY.
043000
043100 B310-ADD-NEW-CT-ENTRY.
043200     IF  WK-N-CT-COUNT >= 40
043300         DISPLAY "BKXRPT - CURRENCY TABLE FULL - MORE THAN 40 "
043400                 "CURRENCIES IN THIS PERIOD"
043500         GO TO Y900-ABNORMAL-TERMINATION.
043600
043700     ADD     1                   TO    WK-N-CT-COUNT.
043800     SET     CT-IDX              TO    WK-N-CT-COUNT.
043900     MOVE    WK-TXN-TAB-CURRENCY (TXN-IDX) TO CT-CURRENCY (CT-IDX).
044000     MOVE    ZERO                TO    CT-REVENUE (CT-IDX)
044100                                        CT-EXPENSE (CT-IDX)
044200                                        CT-PROFIT (CT-IDX)
044300                                        CT-TXN-COUNT (CT-IDX).
044400
044500 B320-UPDATE-CT-ENTRY.
044600     ADD     1                   TO    CT-TXN-COUNT (CT-IDX).
044700
044800     IF  WK-CODE-TAB-CATEGORY (CODE-IDX) (1:7) = "REVENUE"
044900         ADD  WK-TXN-TAB-AMOUNT (TXN-IDX) TO CT-REVENUE (CT-IDX)
045000     ELSE
045100     IF  WK-CODE-TAB-CATEGORY (CODE-IDX) (1:7) = "EXPENSE"
045200         MOVE WK-TXN-TAB-AMOUNT (TXN-IDX) TO WK-S9-CT-EXPENSE-RAW
045300         IF  WK-S9-CT-EXPENSE-RAW < ZERO
045400             COMPUTE WK-S9-CT-EXPENSE-RAW =
045500                     WK-S9-CT-EXPENSE-RAW * -1
045600         END-IF
045700         ADD  WK-S9-CT-EXPENSE-RAW TO CT-EXPENSE (CT-IDX).
045800 B399-ACCUMULATE-EX.
045900     EXIT.
046000*---------------------------------------------------------------*
046100*    B400 - APPEND THIS TRANSACTION TO THE EXPORT WORK TABLE      *
046200*---------------------------------------------------------------*
046300 B400-APPEND-DETAIL-ROW.
046400     IF  WK-N-DTL-COUNT >= WK-N-MAX-DTL
046500         DISPLAY "BKXRPT - DETAIL TABLE FULL - RAISE WK-N-MAX-DTL"
046600         GO TO Y900-ABNORMAL-TERMINATION.
046700
046800     ADD     1                   TO    WK-N-DTL-COUNT.
046900     SET     DTL-IDX             TO    WK-N-DTL-COUNT.
047000     MOVE    WK-TXN-TAB-DATE (TXN-IDX)
047100                                  TO    WK-DTL-TAB-DATE (DTL-IDX).
047200     MOVE    WK-TXN-TAB-DESC (TXN-IDX)
047300                                  TO    WK-DTL-TAB-DESC (DTL-IDX).
047400     MOVE    WK-TXN-TAB-AMOUNT (TXN-IDX)
047500                                  TO    WK-DTL-TAB-AMOUNT (DTL-IDX).
047600     MOVE    WK-TXN-TAB-CURRENCY (TXN-IDX)
047700                                  TO    WK-DTL-TAB-CURRENCY (DTL-IDX).
047800     MOVE    WK-CODE-TAB-CATEGORY (CODE-IDX)
047900                                  TO    WK-DTL-TAB-CATEGORY (DTL-IDX).
048000     MOVE    WK-TXN-TAB-PAYEE (TXN-IDX)
048100                                  TO    WK-DTL-TAB-PAYEE (DTL-IDX).
048200     MOVE    WK-TXN-TAB-MERCHANT (TXN-IDX)
048300                                  TO    WK-DTL-TAB-MERCHANT (DTL-IDX).
048400     MOVE    WK-TXN-TAB-REF (TXN-IDX)
048500                                  TO    WK-DTL-TAB-REF (DTL-IDX).
048600     MOVE    WK-CODE-TAB-NOTES (CODE-IDX)
048700                                  TO    WK-DTL-TAB-NOTES (DTL-IDX).
048800 B499-APPEND-DETAIL-EX.
048900     EXIT.
049000*---------------------------------------------------------------*
049100*    C000 - SORT THE DETAIL TABLE INTO ASCENDING DATE ORDER       *
049200*           (SIMPLE BUBBLE SORT - THE TABLE IS SMALL ENOUGH FOR   *
049300*           A BATCH RUN OF THIS SIZE NOT TO NOTICE THE COST)      *
049400*---------------------------------------------------------------*
049500 C000-SORT-DETAIL-TABLE.
049600     IF  WK-N-DTL-COUNT < 2
049700         GO TO C099-SORT-EX.
049800
049900     MOVE    WK-N-DTL-COUNT      TO    WK-N-DTL-LIMIT.
050000 C010-SORT-PASS.
050100     MOVE    "N"                 TO    WK-C-DTL-SWAPPED-SW.
050200     PERFORM C020-SORT-COMPARE THRU C029-SORT-COMPARE-EX
050300         VARYING WK-N-DTL-I FROM 1 BY 1
050400             UNTIL WK-N-DTL-I >= WK-N-DTL-LIMIT.
050500
050600     SUBTRACT 1 FROM WK-N-DTL-LIMIT.
050700     IF  WK-C-DTL-DID-SWAP AND WK-N-DTL-LIMIT > 1
050800         GO TO C010-SORT-PASS.
050900 C099-SORT-EX.
051000     EXIT.
051100
051200 C020-SORT-COMPARE.
051300     SET     DTL-IDX             TO    WK-N-DTL-I.
051400     IF  WK-DTL-TAB-DATE (DTL-IDX) > WK-DTL-TAB-DATE (DTL-IDX + 1)
051500         PERFORM C030-SWAP-ROWS THRU C039-SWAP-ROWS-EX
051600         MOVE "Y" TO WK-C-DTL-SWAPPED-SW.
051700 C029-SORT-COMPARE-EX.
051800     EXIT.
051900
052000 C030-SWAP-ROWS.
052100     SET     DTL-IDX             TO    WK-N-DTL-I.
052200     MOVE    WK-DTL-TAB-DATE (DTL-IDX)      TO WK-C-DTL-HOLD-1.
052300     MOVE    WK-DTL-TAB-DESC (DTL-IDX)      TO WK-C-DTL-HOLD-2.
052400     MOVE    WK-DTL-TAB-AMOUNT (DTL-IDX)    TO WK-S9-DTL-HOLD-3.
052500     MOVE    WK-DTL-TAB-CURRENCY (DTL-IDX)  TO WK-C-DTL-HOLD-4.
052600     MOVE    WK-DTL-TAB-CATEGORY (DTL-IDX)  TO WK-C-DTL-HOLD-5.
052700     MOVE    WK-DTL-TAB-PAYEE (DTL-IDX)     TO WK-C-DTL-HOLD-6.
052800     MOVE    WK-DTL-TAB-MERCHANT (DTL-IDX)  TO WK-C-DTL-HOLD-7.
052900     MOVE    WK-DTL-TAB-REF (DTL-IDX)       TO WK-C-DTL-HOLD-8.
053000     MOVE    WK-DTL-TAB-NOTES (DTL-IDX)     TO WK-C-DTL-HOLD-9.
053100
053200     MOVE    WK-DTL-TAB-DATE (DTL-IDX + 1)
053300                                  TO    WK-DTL-TAB-DATE (DTL-IDX).
053400     MOVE    WK-DTL-TAB-DESC (DTL-IDX + 1)
053500                                  TO    WK-DTL-TAB-DESC (DTL-IDX).
053600     MOVE    WK-DTL-TAB-AMOUNT (DTL-IDX + 1)
053700                                  TO    WK-DTL-TAB-AMOUNT (DTL-IDX).
053800     MOVE    WK-DTL-TAB-CURRENCY (DTL-IDX + 1)
053900                                  TO    WK-DTL-TAB-CURRENCY (DTL-IDX).
054000     MOVE    WK-DTL-TAB-CATEGORY (DTL-IDX + 1)
054100                                  TO    WK-DTL-TAB-CATEGORY (DTL-IDX).
054200     MOVE    WK-DTL-TAB-PAYEE (DTL-IDX + 1)
054300                                  TO    WK-DTL-TAB-PAYEE (DTL-IDX).
054400     MOVE    WK-DTL-TAB-MERCHANT (DTL-IDX + 1)
054500                                  TO    WK-DTL-TAB-MERCHANT (DTL-IDX).
054600     MOVE    WK-DTL-TAB-REF (DTL-IDX + 1)
054700                                  TO    WK-DTL-TAB-REF (DTL-IDX).
054800     MOVE    WK-DTL-TAB-NOTES (DTL-IDX + 1)
054900                                  TO    WK-DTL-TAB-NOTES (DTL-IDX).
055000
055100     MOVE    WK-C-DTL-HOLD-1     TO    WK-DTL-TAB-DATE (DTL-IDX + 1).
055200     MOVE    WK-C-DTL-HOLD-2     TO    WK-DTL-TAB-DESC (DTL-IDX + 1).
055300     MOVE    WK-S9-DTL-HOLD-3    TO    WK-DTL-TAB-AMOUNT (DTL-IDX + 1).
055400     MOVE    WK-C-DTL-HOLD-4     TO    WK-DTL-TAB-CURRENCY (DTL-IDX + 1).
055500     MOVE    WK-C-DTL-HOLD-5     TO    WK-DTL-TAB-CATEGORY (DTL-IDX + 1).
055600     MOVE    WK-C-DTL-HOLD-6     TO    WK-DTL-TAB-PAYEE (DTL-IDX + 1).
055700     MOVE    WK-C-DTL-HOLD-7     TO    WK-DTL-TAB-MERCHANT (DTL-IDX + 1).
055800     MOVE    WK-C-DTL-HOLD-8     TO    WK-DTL-TAB-REF (DTL-IDX + 1).
055900     MOVE    WK-C-DTL-HOLD-9     TO    WK-DTL-TAB-NOTES (DTL-IDX + 1).
056000 C039-SWAP-ROWS-EX.
056100     EXIT.
056200*---------------------------------------------------------------*
056300*    D000 - PROFIT = REVENUE - EXPENSE, PER CURRENCY              *
056400*---------------------------------------------------------------*
056500 D000-COMPUTE-PROFIT.
056600     IF  WK-N-CT-COUNT = ZERO
056700         GO TO D099-COMPUTE-PROFIT-EX.
056800
056900     PERFORM D010-COMPUTE-ONE-PROFIT THRU D019-EX
057000         VARYING CT-IDX FROM 1 BY 1
057100             UNTIL CT-IDX > WK-N-CT-COUNT.
057200 D099-COMPUTE-PROFIT-EX.
057300     EXIT.
057400
057500 D010-COMPUTE-ONE-PROFIT.
057600     COMPUTE CT-PROFIT (CT-IDX) = CT-REVENUE (CT-IDX)
057700                                 - CT-EXPENSE (CT-IDX).
057800 D019-EX.
057900     EXIT.
058000*---------------------------------------------------------------*
058100*    E000 - PRINT THE SUMMARY REPORT                              *
058200*---------------------------------------------------------------*
058300 E000-PRINT-SUMMARY-REPORT.
058400     MOVE    SPACES               TO    WK-C-RPT-DETAIL-LINE.
058500     MOVE    "BOOKKEEPING EXPORT SUMMARY" TO WK-C-RPTH-TITLE.
058600     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-HEADING-LINE
058700             AFTER ADVANCING TOP-OF-FORM.
058800
058900     MOVE    SPACES               TO    WK-C-RPT-DETAIL-LINE.
059000     STRING  "PERIOD "            DELIMITED BY SIZE
059100             WK-9-PERIOD-START    DELIMITED BY SIZE
059200             " THROUGH "          DELIMITED BY SIZE
059300             WK-9-PERIOD-END      DELIMITED BY SIZE
059400             INTO WK-C-RPT-DETAIL-LINE.
059500     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-DETAIL-LINE
059600             AFTER ADVANCING 2 LINES.
059700
059800     IF  WK-N-CT-COUNT > 1
059900         MOVE SPACES              TO    WK-C-RPT-DETAIL-LINE
060000         MOVE "** MULTI-CURRENCY REPORT **" TO WK-C-RPTH-TITLE
060100         WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-HEADING-LINE
060200               AFTER ADVANCING 2 LINES.
060300
060400     IF  WK-N-CT-COUNT = ZERO
060500         GO TO E050-PRINT-TRAILER.
060600
060700     PERFORM E010-PRINT-ONE-CURRENCY THRU E019-EX
060800         VARYING CT-IDX FROM 1 BY 1
060900             UNTIL CT-IDX > WK-N-CT-COUNT.
061000
061100     SET     CT-IDX               TO    1.
061200     MOVE    SPACES               TO    WK-C-RPT-DETAIL-LINE.
061300     STRING  "PRIMARY CURRENCY "  DELIMITED BY SIZE
061400             CT-CURRENCY (CT-IDX) DELIMITED BY SIZE
061500             " RECAP"             DELIMITED BY SIZE
061600             INTO WK-C-RPT-DETAIL-LINE.
061700     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-DETAIL-LINE
061800             AFTER ADVANCING 2 LINES.
061900     PERFORM E020-PRINT-CURRENCY-LINE THRU E029-EX.
062000
062100 E050-PRINT-TRAILER.
062200     MOVE    SPACES               TO    WK-C-RPT-TRAILER-LINE.
062300     MOVE    "CODED TRANSACTIONS IN PERIOD" TO WK-C-RPTT-LABEL.
062400     MOVE    WK-N-CODED-IN-RANGE-COUNT      TO WK-C-RPTT-COUNT.
062500     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-TRAILER-LINE
062600             AFTER ADVANCING 2 LINES.
062700
062800     MOVE    SPACES               TO    WK-C-RPT-TRAILER-LINE.
062900     MOVE    "TOTAL TRANSACTIONS ON MASTER" TO WK-C-RPTT-LABEL.
063000     COMPUTE WK-C-RPTT-COUNT = WK-N-RECONCILED-COUNT
063100                              + WK-N-UNRECONCILED-COUNT.
063200     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-TRAILER-LINE
063300             AFTER ADVANCING 1 LINES.
063400
063500     MOVE    SPACES               TO    WK-C-RPT-TRAILER-LINE.
063600     MOVE    "RECONCILED"         TO    WK-C-RPTT-LABEL.
063700     MOVE    WK-N-RECONCILED-COUNT TO   WK-C-RPTT-COUNT.
063800     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-TRAILER-LINE
063900             AFTER ADVANCING 1 LINES.
064000
064100     MOVE    SPACES               TO    WK-C-RPT-TRAILER-LINE.
064200     MOVE    "UNRECONCILED"       TO    WK-C-RPTT-LABEL.
064300     MOVE    WK-N-UNRECONCILED-COUNT TO WK-C-RPTT-COUNT.
064400     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-TRAILER-LINE
064500             AFTER ADVANCING 1 LINES.
064600
064700     IF  WK-N-DTL-COUNT = ZERO
064800         MOVE SPACES              TO    WK-C-RPT-DETAIL-LINE
064900         MOVE "NO CODED TRANSACTIONS FOUND IN THIS PERIOD"
065000                                  TO    WK-C-RPT-DETAIL-LINE
065100         WRITE WK-C-RPTFILE-REC FROM WK-C-RPT-DETAIL-LINE
065200               AFTER ADVANCING 2 LINES.
065300 E099-PRINT-SUMMARY-EX.
065400     EXIT.
065500
065600 E010-PRINT-ONE-CURRENCY.
065700     PERFORM E020-PRINT-CURRENCY-LINE THRU E029-EX.
065800 E019-EX.
065900     EXIT.
066000
066100 E020-PRINT-CURRENCY-LINE.
066200     MOVE    SPACES               TO    WK-C-RPT-CURRENCY-LINE.
066300     MOVE    CT-CURRENCY (CT-IDX) TO    WK-C-RPTC-CCY.
066400     MOVE    "REVENUE"            TO    WK-C-RPTC-LABEL.
066500     MOVE    CT-REVENUE (CT-IDX)  TO    WK-C-RPTC-AMOUNT.
066600     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-CURRENCY-LINE
066700             AFTER ADVANCING 1 LINES.
066800
066900     MOVE    SPACES               TO    WK-C-RPT-CURRENCY-LINE.
067000     MOVE    CT-CURRENCY (CT-IDX) TO    WK-C-RPTC-CCY.
067100     MOVE    "EXPENSE"            TO    WK-C-RPTC-LABEL.
067200     MOVE    CT-EXPENSE (CT-IDX)  TO    WK-C-RPTC-AMOUNT.
067300     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-CURRENCY-LINE
067400             AFTER ADVANCING 1 LINES.
067500
067600     MOVE    SPACES               TO    WK-C-RPT-CURRENCY-LINE.
067700     MOVE    CT-CURRENCY (CT-IDX) TO    WK-C-RPTC-CCY.
067800     MOVE    "PROFIT"             TO    WK-C-RPTC-LABEL.
067900     MOVE    CT-PROFIT (CT-IDX)   TO    WK-C-RPTC-AMOUNT.
068000     WRITE   WK-C-RPTFILE-REC FROM WK-C-RPT-CURRENCY-LINE
068100             AFTER ADVANCING 1 LINES.
068200 E029-EX.
068300     EXIT.
068400*---------------------------------------------------------------*
068500*    F000 - WRITE THE DETAIL EXPORT, ASCENDING DATE ORDER         *
068600*---------------------------------------------------------------*
068700 F000-WRITE-DETAIL-EXPORT.
068800     IF  WK-N-DTL-COUNT = ZERO
068900         GO TO F099-WRITE-DETAIL-EX.
069000
069100     WRITE   WK-C-EXPFILE-REC FROM WK-C-EXPFILE-HDR.
069200
069300     PERFORM F010-WRITE-ONE-DTL-ROW THRU F019-EX
069400         VARYING DTL-IDX FROM 1 BY 1
069500             UNTIL DTL-IDX > WK-N-DTL-COUNT.
069600 F099-WRITE-DETAIL-EX.
069700     EXIT.
069800
069900 F010-WRITE-ONE-DTL-ROW.
070000     MOVE    SPACES               TO    WK-C-EXPFILE-REC.
070100     STRING  WK-DTL-TAB-DATE (DTL-IDX) (1:4) "-"
070200             WK-DTL-TAB-DATE (DTL-IDX) (5:2) "-"
070300             WK-DTL-TAB-DATE (DTL-IDX) (7:2)
070400             DELIMITED BY SIZE INTO BFS-DTL-DATE.
070500     MOVE    WK-DTL-TAB-DESC (DTL-IDX)     TO BFS-DTL-DESCRIPTION.
070600     MOVE    WK-DTL-TAB-AMOUNT (DTL-IDX)   TO BFS-DTL-AMOUNT.
070700     MOVE    WK-DTL-TAB-CURRENCY (DTL-IDX) TO BFS-DTL-CURRENCY.
070800     MOVE    WK-DTL-TAB-CATEGORY (DTL-IDX) (1:7) TO BFS-DTL-CATEGORY.
070900     MOVE    WK-DTL-TAB-PAYEE (DTL-IDX)    TO BFS-DTL-PAYEE-NAME.
071000     MOVE    WK-DTL-TAB-MERCHANT (DTL-IDX) TO BFS-DTL-MERCHANT.
071100     MOVE    WK-DTL-TAB-REF (DTL-IDX)      TO BFS-DTL-PAYMENT-REF.
071200     MOVE    WK-DTL-TAB-NOTES (DTL-IDX)    TO BFS-DTL-NOTES.
071300     WRITE   WK-C-EXPFILE-REC.
071400 F019-EX.
071500     EXIT.
071600*---------------------------------------------------------------*
071700*                   PROGRAM SUBROUTINE                          *
071800*---------------------------------------------------------------*
071900 Y900-ABNORMAL-TERMINATION.
072000     PERFORM Z000-END-PROGRAM-ROUTINE.
072100     STOP RUN.
072200
072300 Z000-END-PROGRAM-ROUTINE.
072400     CLOSE TXNMAST CODEMAST RPTFILE EXPFILE.
072500
072600 Z999-END-PROGRAM-ROUTINE-EX.
072700     EXIT.
072800
072900******************************************************************
073000**************** END OF PROGRAM SOURCE -  BKXRPT ****************
073100******************************************************************
073200