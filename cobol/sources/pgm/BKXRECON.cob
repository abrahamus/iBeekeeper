000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKXRECON.
000500 AUTHOR.         R THOMPSON.
000600 INSTALLATION.   FINANCIAL SYSTEMS - BOOKKEEPING BATCH SUITE.
000700 DATE-WRITTEN.   09 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CODING (RECONCILIATION) JOB.  READS CODEIN, LOOKS
001200*               UP EACH TXN-ID ON THE TRANSACTION MASTER, VALIDATES
001300*               THE CATEGORY AND NOTES, AND CREATES OR UPDATES THE
001400*               MATCHING CODE RECORD ON CODEMAST.  A "RESET"
001500*               CATEGORY REMOVES THE CODE RECORD AND PUTS THE
001600*               TRANSACTION BACK TO UNRECONCILED.  BOTH MASTERS
001700*               ARE CARRIED IN MEMORY AND REWRITTEN AT END OF JOB
001800*               - SEE BKXIMPRT'S NOTE ON WK-N-MAX-TXN, THE SAME
001900*               APPLIES HERE TO WK-N-MAX-TXN AND WK-N-MAX-CODE.
002000*
002100*-----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------
002400* TAG    NAME     DATE        DESCRIPTION
002500*-----------------------------------------------------------------
002600* BK050  RTHOMS   09/04/1989  INITIAL VERSION.                    BK050   
002700* BK051  MWEE     23/10/1991  A CODING REQUEST FOR A TXN-ID NOT     BK051
002800*                             ON THE MASTER WAS ABENDING THE JOB
002900*                             WITH A SUBSCRIPT ERROR - NOW LOGGED
003000*                             AND SKIPPED.
003100* BK052  SGANDHI  15/09/1998  YEAR 2000 REVIEW - NO DATE FIELDS   BK052   
003200*                             HANDLED BY THIS PROGRAM. NOTHING TO
003300*                             CHANGE. SIGNED OFF FOR THE Y2K
003400*                             PROGRAMME.
003500* BK053  LMOKOENA 11/05/2013  RESET ON A TXN-ID WITH NO CODE      BK053   
003600*                             RECORD NOW WARNS INSTEAD OF SILENTLY
003700*                             DOING NOTHING - TICKET HD-84490.
003800*-----------------------------------------------------------------
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004700                      ON  STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CODEIN    ASSIGN TO CODEIN
005300            ORGANIZATION      IS SEQUENTIAL
005400            FILE STATUS       IS WK-C-FILE-STATUS.
005500
005600     SELECT TXNMAST   ASSIGN TO TXNMAST
005700            ORGANIZATION      IS SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900
006000     SELECT TXNMSTN   ASSIGN TO TXNMSTN
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400     SELECT CODEMAST  ASSIGN TO CODEMAST
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800     SELECT CODEMSTN  ASSIGN TO CODEMSTN
006900            ORGANIZATION      IS SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  CODEIN
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-CODEIN-REC.
008000 01  WK-C-CODEIN-REC.
008100     COPY BFSCODE.
008200
008300 FD  TXNMAST
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS WK-C-TXNMAST-REC.
008600 01  WK-C-TXNMAST-REC.
008700     COPY BFSTXN.
008800
008900 FD  TXNMSTN
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WK-C-TXNMSTN-REC.
009200 01  WK-C-TXNMSTN-REC.
009300     COPY BFSTXN.
009400
009500 FD  CODEMAST
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS WK-C-CODEMAST-REC.
009800 01  WK-C-CODEMAST-REC.
009900     COPY BFSCODE.
010000
010100 FD  CODEMSTN
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS WK-C-CODEMSTN-REC.
010400 01  WK-C-CODEMSTN-REC.
010500     COPY BFSCODE.
010600
010700 WORKING-STORAGE SECTION.
010800*************************
010900 01  FILLER                          PIC X(24)        VALUE
011000     "** PROGRAM BKXRECON **".
011100
011200 01  WK-C-COMMON.
011300     COPY ASCMBFS.
011400
011500* ------------- TRANSACTION MASTER, HELD IN MEMORY -----------------*
011600 01  WK-TXN-TABLE-AREA.
011700     05  WK-N-MAX-TXN                PIC S9(04) COMP VALUE 3000.
011800     05  WK-N-TXN-COUNT              PIC S9(04) COMP VALUE ZERO.
011900     05  WK-TXN-TABLE OCCURS 3000 TIMES
012000             INDEXED BY TXN-IDX.
012100         10  WK-TXN-TAB-ID           PIC 9(07).
012200         10  WK-TXN-TAB-DATE         PIC 9(08).
012300         10  WK-TXN-TAB-AMOUNT       PIC S9(11)V99 COMP-3.
012400         10  WK-TXN-TAB-CURRENCY     PIC X(03).
012500         10  WK-TXN-TAB-DESC         PIC X(60).
012600         10  WK-TXN-TAB-REF          PIC X(30).
012700         10  WK-TXN-TAB-PAYEE        PIC X(40).
012800         10  WK-TXN-TAB-MERCHANT     PIC X(40).
012900         10  WK-TXN-TAB-STATUS       PIC X(01).
013000
013100* ---------------- CODE MASTER, HELD IN MEMORY ----------------------*
013200 01  WK-CODE-TABLE-AREA.
013300     05  WK-N-MAX-CODE               PIC S9(04) COMP VALUE 3000.
013400     05  WK-N-CODE-COUNT             PIC S9(04) COMP VALUE ZERO.
013500     05  WK-CODE-TABLE OCCURS 3000 TIMES
013600             INDEXED BY CODE-IDX.
013700         10  WK-CODE-TAB-TXN-ID      PIC 9(07).
013800         10  WK-CODE-TAB-CATEGORY    PIC X(10).
013900         10  WK-CODE-TAB-NOTES       PIC X(60).
014000         10  WK-C-CODE-TAB-DEL-SW    PIC X(01) VALUE "N".
014100             88  WK-C-CODE-TAB-IS-DELETED     VALUE "Y".
014200
014300* ----------------------- BATCH COUNTERS --------------------------*
014400 01  WK-N-BATCH-COUNTERS.
014500     05  WK-N-CODED-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
014600     05  WK-N-UPDATED-COUNT          PIC S9(07) COMP-3 VALUE ZERO.
014700     05  WK-N-RESET-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
014800     05  WK-N-ERROR-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
014900
015000* ------------------- CURRENT-REQUEST WORK AREA ----------------------*
015100 01  WK-C-REQ-WORK.
015200     05  WK-C-REQ-BAD-SW             PIC X(01) VALUE "N".
015300         88  WK-C-REQ-IS-BAD                 VALUE "Y".
015400     05  WK-C-TXN-FOUND-SW           PIC X(01) VALUE "N".
015500         88  WK-C-TXN-WAS-FOUND              VALUE "Y".
015600     05  WK-C-CODE-FOUND-SW          PIC X(01) VALUE "N".
015700         88  WK-C-CODE-WAS-FOUND             VALUE "Y".
015800     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".
015900         88  WK-C-AT-EOF-CODEIN               VALUE "Y".
016000     05  WK-C-MASTER-EOF-SW          PIC X(01) VALUE "N".
016100         88  WK-C-AT-MASTER-EOF               VALUE "Y".
016200     05  WK-C-CODEMAST-EOF-SW        PIC X(01) VALUE "N".
016300         88  WK-C-AT-CODEMAST-EOF             VALUE "Y".
016400
016500* -------------- PARAMETER AREA FOR THE VALIDATION ROUTINE ------------*
016600 01  WK-C-VVALD-PARM.
016700     COPY VVALD.
016800
016900*****************
017000 LINKAGE SECTION.
017100*****************
017200* NONE - THIS IS THE MAIN DRIVER, NOT A CALLED ROUTINE.
017300
017400 EJECT
017500*********************
017600 PROCEDURE DIVISION.
017700*********************
017800 MAIN-MODULE.
017900     PERFORM A000-INITIALISE       THRU A099-INITIALISE-EX.
018000     PERFORM B000-PROCESS-CODING-FILE THRU B099-PROCESS-CODING-EX
018100         UNTIL WK-C-AT-EOF-CODEIN.
018200     PERFORM D100-WRITE-NEW-TXNMAST  THRU D199-WRITE-TXNMAST-EX.
018300     PERFORM D200-WRITE-NEW-CODEMAST THRU D299-WRITE-CODEMAST-EX.
018400     PERFORM E000-REPORT-TOTALS    THRU E099-REPORT-TOTALS-EX.
018500     PERFORM Z000-END-PROGRAM-ROUTINE
018600        THRU Z999-END-PROGRAM-ROUTINE-EX.
018700     STOP RUN.
018800*---------------------------------------------------------------*
018900 A000-INITIALISE.
019000*---------------------------------------------------------------*
019100     OPEN INPUT  CODEIN.
019200     IF  NOT WK-C-SUCCESSFUL
019300         DISPLAY "BKXRECON - OPEN FILE ERROR - CODEIN"
019400         GO TO Y900-ABNORMAL-TERMINATION.
019500
019600     OPEN INPUT  TXNMAST.
019700     IF  NOT WK-C-SUCCESSFUL
019800         DISPLAY "BKXRECON - OPEN FILE ERROR - TXNMAST"
019900         GO TO Y900-ABNORMAL-TERMINATION.
020000
020100     OPEN OUTPUT TXNMSTN.
020200     IF  NOT WK-C-SUCCESSFUL
020300         DISPLAY "BKXRECON - OPEN FILE ERROR - TXNMSTN"
020400         GO TO Y900-ABNORMAL-TERMINATION.
020500
020600     OPEN INPUT  CODEMAST.
020700     IF  NOT WK-C-SUCCESSFUL
020800         DISPLAY "BKXRECON - OPEN FILE ERROR - CODEMAST"
020900         GO TO Y900-ABNORMAL-TERMINATION.
021000
021100     OPEN OUTPUT CODEMSTN.
021200     IF  NOT WK-C-SUCCESSFUL
021300         DISPLAY "BKXRECON - OPEN FILE ERROR - CODEMSTN"
021400         GO TO Y900-ABNORMAL-TERMINATION.
021500
021600     PERFORM A100-LOAD-TXN-TABLE  THRU A199-LOAD-TXN-EX.
021700     PERFORM A200-LOAD-CODE-TABLE THRU A299-LOAD-CODE-EX.
021800
021900     READ CODEIN
022000         AT END MOVE "Y" TO WK-C-EOF-SW.
022100 A099-INITIALISE-EX.
022200     EXIT.
022300
022400 A100-LOAD-TXN-TABLE.
022500     MOVE    ZERO                TO    WK-N-TXN-COUNT.
022600     MOVE    "N"                 TO    WK-C-MASTER-EOF-SW.
022700     PERFORM A110-LOAD-ONE-TXN-REC THRU A119-EX
022800         UNTIL WK-C-AT-MASTER-EOF.
022900 A199-LOAD-TXN-EX.
023000     EXIT.
023100
023200 A110-LOAD-ONE-TXN-REC.
023300     READ TXNMAST
023400         AT END
023500             MOVE "Y" TO WK-C-MASTER-EOF-SW
023600             GO TO A119-EX.
023700
023800     IF  WK-N-TXN-COUNT >= WK-N-MAX-TXN
023900         DISPLAY "BKXRECON - TXN TABLE FULL - RAISE WK-N-MAX-TXN"
024000         GO TO Y900-ABNORMAL-TERMINATION.
024100
024200     ADD     1                   TO    WK-N-TXN-COUNT.
024300     SET     TXN-IDX             TO    WK-N-TXN-COUNT.
024400     MOVE    BFS-TXN-ID          TO    WK-TXN-TAB-ID (TXN-IDX).
024500     MOVE    BFS-TXN-DATE        TO    WK-TXN-TAB-DATE (TXN-IDX).
024600     MOVE    BFS-TXN-AMOUNT      TO    WK-TXN-TAB-AMOUNT (TXN-IDX).
024700     MOVE    BFS-TXN-CURRENCY    TO    WK-TXN-TAB-CURRENCY (TXN-IDX).
024800     MOVE    BFS-TXN-DESCRIPTION TO    WK-TXN-TAB-DESC (TXN-IDX).
024900     MOVE    BFS-TXN-PAYMENT-REF TO    WK-TXN-TAB-REF (TXN-IDX).
025000     MOVE    BFS-TXN-PAYEE-NAME  TO    WK-TXN-TAB-PAYEE (TXN-IDX).
025100     MOVE    BFS-TXN-MERCHANT    TO    WK-TXN-TAB-MERCHANT (TXN-IDX).
025200     MOVE    BFS-TXN-STATUS      TO    WK-TXN-TAB-STATUS (TXN-IDX).
025300 A119-EX.
025400     EXIT.
025500
025600 A200-LOAD-CODE-TABLE.
025700     MOVE    ZERO                TO    WK-N-CODE-COUNT.
025800     MOVE    "N"                 TO    WK-C-CODEMAST-EOF-SW.
025900     PERFORM A210-LOAD-ONE-CODE-REC THRU A219-EX
026000         UNTIL WK-C-AT-CODEMAST-EOF.
026100 A299-LOAD-CODE-EX.
026200     EXIT.
026300
026400 A210-LOAD-ONE-CODE-REC.
026500     READ CODEMAST
026600         AT END
026700             MOVE "Y" TO WK-C-CODEMAST-EOF-SW
026800             GO TO A219-EX.
026900
027000     IF  WK-N-CODE-COUNT >= WK-N-MAX-CODE
027100         DISPLAY "BKXRECON - CODE TABLE FULL - RAISE WK-N-MAX-CODE"
027200         GO TO Y900-ABNORMAL-TERMINATION.
027300
027400     ADD     1                   TO    WK-N-CODE-COUNT.
027500     SET     CODE-IDX            TO    WK-N-CODE-COUNT.
027600     MOVE    BFS-CODE-TXN-ID     OF WK-C-CODEMAST-REC
027700                                  TO    WK-CODE-TAB-TXN-ID (CODE-IDX).
027800     MOVE    BFS-CODE-CATEGORY   OF WK-C-CODEMAST-REC
027900                                  TO    WK-CODE-TAB-CATEGORY (CODE-IDX).
028000     MOVE    BFS-CODE-NOTES      OF WK-C-CODEMAST-REC
028100                                  TO    WK-CODE-TAB-NOTES (CODE-IDX).
028200     MOVE    "N"                 TO    WK-C-CODE-TAB-DEL-SW (CODE-IDX).
028300 A219-EX.
028400     EXIT.
028500*---------------------------------------------------------------*
028600*    B000 - PROCESS ONE CODEIN REQUEST                           *
028700*---------------------------------------------------------------*
028800 B000-PROCESS-CODING-FILE.
028900     MOVE    "N"                 TO    WK-C-REQ-BAD-SW.
029000
029100     IF  WK-C-CODEIN-REC = SPACES
029200         GO TO B090-READ-NEXT.
029300
029400     PERFORM C100-FIND-TXN THRU C199-FIND-TXN-EX.
029500     IF  NOT WK-C-TXN-WAS-FOUND
029600         ADD  1  TO WK-N-ERROR-COUNT
029700         DISPLAY "BKXRECON - TXN-ID " BFS-CODE-TXN-ID
029800                 " NOT FOUND ON MASTER - REQUEST IGNORED"
029900         GO TO B090-READ-NEXT.
030000
030100     IF  BFS-CODE-IS-RESET
030200         PERFORM C500-RESET-CODING THRU C599-RESET-CODING-EX
030300         GO TO B090-READ-NEXT.
030400
030500     PERFORM C200-VALIDATE-REQUEST THRU C299-VALIDATE-REQUEST-EX.
030600     IF  WK-C-REQ-IS-BAD
030700         ADD  1  TO WK-N-ERROR-COUNT
030800         GO TO B090-READ-NEXT.
030900
031000     PERFORM C300-APPLY-CODING THRU C399-APPLY-CODING-EX.
031100
031200 B090-READ-NEXT.
031300     READ CODEIN
031400         AT END MOVE "Y" TO WK-C-EOF-SW.
031500 B099-PROCESS-CODING-EX.
031600     EXIT.
031700*---------------------------------------------------------------*
031800*    C100 - LOOK UP THE TRANSACTION ON THE IN-MEMORY MASTER      *
031900*---------------------------------------------------------------*
032000 C100-FIND-TXN.
032100     MOVE    "N"                 TO    WK-C-TXN-FOUND-SW.
032200     IF  WK-N-TXN-COUNT = ZERO
032300         GO TO C199-FIND-TXN-EX.
032400
032500     SET     TXN-IDX             TO    1.
032600     SEARCH WK-TXN-TABLE
032700         AT END
032800             CONTINUE
032900         WHEN WK-TXN-TAB-ID (TXN-IDX) = BFS-CODE-TXN-ID
033000             MOVE "Y" TO WK-C-TXN-FOUND-SW.
033100 C199-FIND-TXN-EX.
033200     EXIT.
033300*---------------------------------------------------------------*
033400*    C200 - VALIDATE CATEGORY AND NOTES                          *
033500*---------------------------------------------------------------*
033600 C200-VALIDATE-REQUEST.
033700     MOVE    5                   TO    WK-N-VVALD-OPTION.
033800     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
033900     MOVE    BFS-CODE-CATEGORY   TO    WK-C-VVALD-TEXT-IN (1:10).
034000     CALL "BKVVALD" USING WK-C-VVALD-PARM.
034100     IF  WK-C-VVALD-IS-INVALID
034200         MOVE "Y"                TO    WK-C-REQ-BAD-SW
034300         DISPLAY "BKXRECON - TXN-ID " BFS-CODE-TXN-ID " - "
034400                 WK-C-VVALD-ERRTXT
034500         GO TO C299-VALIDATE-REQUEST-EX.
034600
034700     MOVE    4                   TO    WK-N-VVALD-OPTION.
034800     MOVE    "N"                 TO    WK-C-VVALD-REQUIRED.
034900     MOVE    60                  TO    WK-N-VVALD-MAXLEN.
035000     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
035100     MOVE    BFS-CODE-NOTES      TO    WK-C-VVALD-TEXT-IN (1:60).
035200     CALL "BKVVALD" USING WK-C-VVALD-PARM.
035300     IF  WK-C-VVALD-IS-INVALID
035400         MOVE "Y"                TO    WK-C-REQ-BAD-SW
035500         DISPLAY "BKXRECON - TXN-ID " BFS-CODE-TXN-ID " - "
035600                 WK-C-VVALD-ERRTXT.
035700 C299-VALIDATE-REQUEST-EX.
035800     EXIT.
035900*---------------------------------------------------------------*
036000*    C300 - CREATE OR UPDATE THE CODE RECORD, MARK TXN CODED     *
036100*---------------------------------------------------------------*
036200 C300-APPLY-CODING.
036300     PERFORM C310-FIND-CODE THRU C319-FIND-CODE-EX.
036400
036500     IF  WK-C-CODE-WAS-FOUND
036600         MOVE BFS-CODE-CATEGORY  TO WK-CODE-TAB-CATEGORY (CODE-IDX)
036700         MOVE BFS-CODE-NOTES     TO WK-CODE-TAB-NOTES (CODE-IDX)
036800         ADD  1  TO WK-N-UPDATED-COUNT
036900     ELSE
037000         IF  WK-N-CODE-COUNT >= WK-N-MAX-CODE
037100             DISPLAY "BKXRECON - CODE TABLE FULL - RAISE "
037200                     "WK-N-MAX-CODE"
037300             GO TO Y900-ABNORMAL-TERMINATION
037400         END-IF
037500         ADD  1  TO WK-N-CODE-COUNT
037600         SET  CODE-IDX           TO WK-N-CODE-COUNT
037700         MOVE BFS-CODE-TXN-ID    TO WK-CODE-TAB-TXN-ID (CODE-IDX)
037800         MOVE BFS-CODE-CATEGORY  TO WK-CODE-TAB-CATEGORY (CODE-IDX)
037900         MOVE BFS-CODE-NOTES     TO WK-CODE-TAB-NOTES (CODE-IDX)
038000         MOVE "N"                TO WK-C-CODE-TAB-DEL-SW (CODE-IDX)
038100         ADD  1  TO WK-N-CODED-COUNT.
038200
038300     MOVE    "C"                 TO    WK-TXN-TAB-STATUS (TXN-IDX).
038400 C399-APPLY-CODING-EX.
038500     EXIT.
038600
038700 C310-FIND-CODE.
038800     MOVE    "N"                 TO    WK-C-CODE-FOUND-SW.
038900     IF  WK-N-CODE-COUNT = ZERO
039000         GO TO C319-FIND-CODE-EX.
039100
039200     SET     CODE-IDX            TO    1.
039300     SEARCH WK-CODE-TABLE
039400         AT END
039500             CONTINUE
039600         WHEN WK-CODE-TAB-TXN-ID (CODE-IDX) = BFS-CODE-TXN-ID  AND
039700              NOT WK-C-CODE-TAB-IS-DELETED (CODE-IDX)
039800             MOVE "Y" TO WK-C-CODE-FOUND-SW.
039900 C319-FIND-CODE-EX.
040000     EXIT.
040100*---------------------------------------------------------------*
040200*    C500 - RESET (REMOVE) A CODE RECORD                        *
040300*---------------------------------------------------------------*
040400 C500-RESET-CODING.
040500     PERFORM C310-FIND-CODE THRU C319-FIND-CODE-EX.
040600     IF  NOT WK-C-CODE-WAS-FOUND
040700         DISPLAY "BKXRECON - TXN-ID " BFS-CODE-TXN-ID
040800                 " HAS NO CODE RECORD - RESET IGNORED"
040900         GO TO C599-RESET-CODING-EX.
041000
041100     MOVE    "Y"                 TO    WK-C-CODE-TAB-DEL-SW (CODE-IDX).
041200     MOVE    "U"                 TO    WK-TXN-TAB-STATUS (TXN-IDX).
041300     ADD     1                   TO    WK-N-RESET-COUNT.
041400 C599-RESET-CODING-EX.
041500     EXIT.
041600*---------------------------------------------------------------*
041700*    D100 - REWRITE THE TRANSACTION MASTER                      *
041800*---------------------------------------------------------------*
041900 D100-WRITE-NEW-TXNMAST.
042000     IF  WK-N-TXN-COUNT = ZERO
042100         GO TO D199-WRITE-TXNMAST-EX.
042200
042300     PERFORM D110-WRITE-ONE-TXN-REC THRU D119-EX
042400         VARYING TXN-IDX FROM 1 BY 1
042500             UNTIL TXN-IDX > WK-N-TXN-COUNT.
042600 D199-WRITE-TXNMAST-EX.
042700     EXIT.
042800
042900 D110-WRITE-ONE-TXN-REC.
043000     MOVE    SPACES              TO    WK-C-TXNMSTN-REC.
043100     MOVE    WK-TXN-TAB-ID (TXN-IDX)       TO BFS-TXN-ID
043200                                               OF WK-C-TXNMSTN-REC.
043300     MOVE    WK-TXN-TAB-DATE (TXN-IDX)     TO BFS-TXN-DATE
043400                                               OF WK-C-TXNMSTN-REC.
043500     MOVE    WK-TXN-TAB-AMOUNT (TXN-IDX)   TO BFS-TXN-AMOUNT
043600                                               OF WK-C-TXNMSTN-REC.
043700     MOVE    WK-TXN-TAB-CURRENCY (TXN-IDX) TO BFS-TXN-CURRENCY
043800                                               OF WK-C-TXNMSTN-REC.
043900     MOVE    WK-TXN-TAB-DESC (TXN-IDX)     TO BFS-TXN-DESCRIPTION
044000                                               OF WK-C-TXNMSTN-REC.
044100     MOVE    WK-TXN-TAB-REF (TXN-IDX)      TO BFS-TXN-PAYMENT-REF
044200                                               OF WK-C-TXNMSTN-REC.
044300     MOVE    WK-TXN-TAB-PAYEE (TXN-IDX)    TO BFS-TXN-PAYEE-NAME
044400                                               OF WK-C-TXNMSTN-REC.
044500     MOVE    WK-TXN-TAB-MERCHANT (TXN-IDX) TO BFS-TXN-MERCHANT
044600                                               OF WK-C-TXNMSTN-REC.
044700     MOVE    WK-TXN-TAB-STATUS (TXN-IDX)   TO BFS-TXN-STATUS
044800                                               OF WK-C-TXNMSTN-REC.
044900     WRITE   WK-C-TXNMSTN-REC.
045000 D119-EX.
045100     EXIT.
045200*---------------------------------------------------------------*
045300*    D200 - REWRITE THE CODE MASTER (DELETED ENTRIES DROPPED)    *
045400*---------------------------------------------------------------*
045500 D200-WRITE-NEW-CODEMAST.
045600     IF  WK-N-CODE-COUNT = ZERO
045700         GO TO D299-WRITE-CODEMAST-EX.
045800
045900     PERFORM D210-WRITE-ONE-CODE-REC THRU D219-EX
046000         VARYING CODE-IDX FROM 1 BY 1
046100             UNTIL CODE-IDX > WK-N-CODE-COUNT.
046200 D299-WRITE-CODEMAST-EX.
046300     EXIT.
046400
046500 D210-WRITE-ONE-CODE-REC.
046600     IF  WK-C-CODE-TAB-IS-DELETED (CODE-IDX)
046700         GO TO D219-EX.
046800
046900     MOVE    SPACES              TO    WK-C-CODEMSTN-REC.
047000     MOVE    WK-CODE-TAB-TXN-ID (CODE-IDX)
047100                                  TO    BFS-CODE-TXN-ID
047200                                            OF WK-C-CODEMSTN-REC.
047300     MOVE    WK-CODE-TAB-CATEGORY (CODE-IDX)
047400                                  TO    BFS-CODE-CATEGORY
047500                                            OF WK-C-CODEMSTN-REC.
047600     MOVE    WK-CODE-TAB-NOTES (CODE-IDX)
047700                                  TO    BFS-CODE-NOTES
047800                                            OF WK-C-CODEMSTN-REC.
047900     WRITE   WK-C-CODEMSTN-REC.
048000 D219-EX.
048100     EXIT.
048200*---------------------------------------------------------------*
048300*    E000 - END OF JOB TOTALS TO THE OPERATOR CONSOLE            *
048400*---------------------------------------------------------------*
048500 E000-REPORT-TOTALS.
048600     DISPLAY "BKXRECON - CODING RUN COMPLETE".
048700     DISPLAY "  NEW CODES. . . . . . . " WK-N-CODED-COUNT.
048800     DISPLAY "  CODES UPDATED. . . . . " WK-N-UPDATED-COUNT.
048900     DISPLAY "  CODES RESET. . . . . . " WK-N-RESET-COUNT.
049000     DISPLAY "  REQUESTS IN ERROR. . . " WK-N-ERROR-COUNT.
049100 E099-REPORT-TOTALS-EX.
049200     EXIT.
049300*---------------------------------------------------------------*
049400*                   PROGRAM SUBROUTINE                          *
049500*---------------------------------------------------------------*
049600 Y900-ABNORMAL-TERMINATION.
049700     PERFORM Z000-END-PROGRAM-ROUTINE.
049800     STOP RUN.
049900
050000 Z000-END-PROGRAM-ROUTINE.
050100     CLOSE CODEIN TXNMAST TXNMSTN CODEMAST CODEMSTN.
050200
050300 Z999-END-PROGRAM-ROUTINE-EX.
050400     EXIT.
050500
050600******************************************************************
050700************** END OF PROGRAM SOURCE -  BKXRECON ****************
050800******************************************************************
050900