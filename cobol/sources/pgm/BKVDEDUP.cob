000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKVDEDUP.
000500 AUTHOR.         R THOMPSON.
000600 INSTALLATION.   FINANCIAL SYSTEMS - BOOKKEEPING BATCH SUITE.
000700 DATE-WRITTEN.   22 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT DECIDES WHETHER AN
001200*               INCOMING TRANSACTION IS A DUPLICATE OF ONE OF
001300*               THE CANDIDATE ROWS THE CALLER (BKXIMPRT) HAS
001400*               ALREADY LOADED FROM TXNMAST FOR THE SAME DATE.
001500*               IT NORMALISES THE AMOUNT/DESCRIPTION/REFERENCE
001600*               ON BOTH SIDES, SCORES EVERY CANDIDATE, AND
001700*               RETURNS THE WINNING SCORE AND ITS TABLE INDEX.
001800*
001900*-----------------------------------------------------------------
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------
002200* TAG    NAME     DATE        DESCRIPTION
002300*-----------------------------------------------------------------
002400* BK030  RTHOMS   22/03/1989  INITIAL VERSION - AMOUNT AND        BK030   
002500*                             EXACT-MATCH SCORING ONLY.
002600* BK031  RTHOMS   05/04/1989  ADDED THE DESCRIPTION SIMILARITY    BK031   
002700*                             SCORE - LONGEST COMMON SUBSEQUENCE
002800*                             OVER THE TWO NORMALISED STRINGS.
002900* BK032  MWEE     11/12/1991  ADDED REFERENCE AND PAYEE SCORING   BK032   
003000*                             TO COMPLETE THE WEIGHTED FORMULA.
003100* BK033  MWEE     30/01/1995  DESCRIPTION NORMALISATION WAS       BK033   
003200*                             LEAVING DOUBLE SPACES WHEN A
003300*                             STRIPPED WORD WAS FOLLOWED BY
003400*                             PUNCTUATION - REBUILD PASS NOW
003500*                             SQUEEZES THE OUTPUT AGAIN.
003600* BK034  SGANDHI  10/09/1998  YEAR 2000 REVIEW - NO DATE FIELDS   BK034   
003700*                             ARE COMPARED OR STORED BY THIS
003800*                             ROUTINE. NOTHING TO CHANGE. SIGNED
003900*                             OFF FOR THE Y2K PROGRAMME.
004000* BK035  LMOKOENA 14/06/2009  RAISED THE CANDIDATE TABLE FROM 10  BK035   
004100*                             TO 20 ENTRIES - THE BANK FEED SYNC
004200*                             JOB WAS TRUNCATING CANDIDATES ON
004300*                             BUSY DAYS. TICKET HD-77004.
004400* BK036  DPILLAY  19/04/2018  THE WORD FILTER WAS STRIPPING       BK036
004500*                             "CREDIT" OUT OF "CREDIT UNION" -
004600*                             ACCEPTED AS-IS PER THE SPEC, BUT
004700*                             LOGGED HERE SINCE IT SURPRISED
004800*                             SUPPORT MORE THAN ONCE. TICKET
004900*                             HD-93412.
005000* BK037  DPILLAY  08/02/2019  AUDIT FOUND A CASE WHERE TWO ROWS    BK037
005100*                             HAD THE SAME DATE, AMOUNT, AND
005200*                             DESCRIPTION BUT THE WEIGHTED SCORE
005300*                             STILL FELL SHORT OF THE CALLER'S
005400*                             THRESHOLD - REFERENCE AND PAYEE HAD
005500*                             DRAGGED IT DOWN. ADDED A SEPARATE
005600*                             EXACT-MATCH CHECK THAT FLAGS A
005700*                             DUPLICATE REGARDLESS OF THE SCORE
005800*                             WHENEVER AMOUNT AND DESCRIPTION
005900*                             MATCH EXACTLY. TICKET HD-94120.
006000*-----------------------------------------------------------------
006100 EJECT
006200**********************
006300 ENVIRONMENT DIVISION.
006400**********************
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-AS400.
006700 OBJECT-COMPUTER.  IBM-AS400.
006800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
006900                      ON  STATUS IS U0-ON
007000                      OFF STATUS IS U0-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900**************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM BKVDEDUP **".
008400
008500* ------------------ PROGRAM WORKING STORAGE -------------------*
008600 01  WK-C-COMMON.
008700     COPY ASCMBFS.
008800
008900* -------------- NORMALISED VALUES, INCOMING SIDE ----------------*
009000 01  WK-C-NORM-IN.
009100     05  WK-S9-NORM-IN-AMOUNT        PIC S9(11)V99 COMP-3
009200                                      VALUE ZERO.
009300     05  WK-C-NORM-IN-DESC           PIC X(60)     VALUE SPACES.
009400     05  WK-N-NORM-IN-DESC-LEN       PIC S9(04) COMP-3 VALUE ZERO.
009500     05  WK-C-NORM-IN-REF            PIC X(30)     VALUE SPACES.
009600     05  WK-C-NORM-IN-PAYEE          PIC X(40)     VALUE SPACES.
009700
009800* -------------- NORMALISED VALUES, CANDIDATE SIDE ----------------*
009900 01  WK-C-NORM-CD.
010000     05  WK-S9-NORM-CD-AMOUNT        PIC S9(11)V99 COMP-3
010100                                      VALUE ZERO.
010200     05  WK-C-NORM-CD-DESC           PIC X(60)     VALUE SPACES.
010300     05  WK-N-NORM-CD-DESC-LEN       PIC S9(04) COMP-3 VALUE ZERO.
010400     05  WK-C-NORM-CD-REF            PIC X(30)     VALUE SPACES.
010500     05  WK-C-NORM-CD-PAYEE          PIC X(40)     VALUE SPACES.
010600
010700* ----------------- WORD-FILTER WORK AREA (B200) ------------------*
010800*  B200 NORMALISES WHATEVER IS SITTING IN WK-C-DESC-RAW AND
010900*  LEAVES THE RESULT IN WK-C-DESC-OUT - THE CALLER MOVES THE
011000*  FIELD IN BEFORE THE PERFORM AND MOVES THE RESULT OUT AFTER,
011100*  THE SAME WAY WK-C-FILE-STATUS IS SHARED ACROSS SELECTS.
011200 01  WK-C-DESC-SCRATCH.
011300     05  WK-C-DESC-RAW               PIC X(64)     VALUE SPACES.
011400     05  WK-C-DESC-SQZ               PIC X(64)     VALUE SPACES.
011500     05  WK-C-DESC-OUT               PIC X(64)     VALUE SPACES.
011600     05  WK-N-DESC-OUT-LEN           PIC S9(04) COMP VALUE ZERO.
011700     05  WK-N-DESC-SQZ-LEN           PIC S9(04) COMP VALUE ZERO.
011800     05  WK-N-DESC-PTR               PIC S9(04) COMP VALUE ZERO.
011900     05  WK-N-DESC-WORD-LEN          PIC S9(04) COMP VALUE ZERO.
012000     05  WK-N-DESC-SKIP-COUNT        PIC S9(02) COMP VALUE ZERO.
012100     05  WK-C-DESC-WORD              PIC X(20)     VALUE SPACES.
012200     05  WK-C-DESC-PREV-SP-SW        PIC X(01)     VALUE "Y".
012300         88  WK-C-DESC-PREV-WAS-SP          VALUE "Y".
012400     05  WK-C-DESC-KEEP-SW           PIC X(01)     VALUE "Y".
012500         88  WK-C-DESC-KEEP-WORD             VALUE "Y".
012600
012700* ------------------ REFERENCE-FILTER WORK AREA (B300) ---------------*
012800 01  WK-C-REF-SCRATCH.
012900     05  WK-C-REF-RAW                PIC X(30)     VALUE SPACES.
013000     05  WK-C-REF-OUT                PIC X(30)     VALUE SPACES.
013100     05  WK-N-REF-OUT-POS            PIC S9(04) COMP VALUE ZERO.
013200     05  WK-N-REF-K                  PIC S9(04) COMP VALUE ZERO.
013300
013400* --------------- LONGEST-COMMON-SUBSEQUENCE TABLE (E000) ---------*
013500 01  WK-N-LCS-WORK.
013600     05  WK-N-LCS-LEN1               PIC S9(04) COMP VALUE ZERO.
013700     05  WK-N-LCS-LEN2               PIC S9(04) COMP VALUE ZERO.
013800     05  WK-N-LCS-ROW OCCURS 61 TIMES.
013900         10  WK-N-LCS-COL OCCURS 61 TIMES PIC S9(04) COMP.
014000     05  WK-N-LCS-I                  PIC S9(04) COMP VALUE ZERO.
014100     05  WK-N-LCS-J                  PIC S9(04) COMP VALUE ZERO.
014200     05  WK-N-LCS-IM1                PIC S9(04) COMP VALUE ZERO.
014300     05  WK-N-LCS-JM1                PIC S9(04) COMP VALUE ZERO.
014400     05  WK-N-LCS-UP                 PIC S9(04) COMP VALUE ZERO.
014500     05  WK-N-LCS-LEFT               PIC S9(04) COMP VALUE ZERO.
014600     05  WK-N-LCS-DIAG               PIC S9(04) COMP VALUE ZERO.
014700     05  WK-N-LCS-BEST               PIC S9(04) COMP VALUE ZERO.
014800     05  WK-N-LCS-RATIO              PIC 9(01)V999 VALUE ZERO.
014900
015000* ----------------------- SCORING WORK AREA ------------------------*
015100 01  WK-N-SCORE-WORK.
015200     05  WK-N-SCORE-AMOUNT           PIC 9(01)V999 VALUE ZERO.
015300     05  WK-N-SCORE-DESC             PIC 9(01)V999 VALUE ZERO.
015400     05  WK-N-SCORE-REF              PIC 9(01)V999 VALUE ZERO.
015500     05  WK-N-SCORE-PAYEE            PIC 9(01)V999 VALUE ZERO.
015600     05  WK-N-SCORE-TOTAL            PIC 9(01)V999 VALUE ZERO.
015700     05  WK-S9-AMOUNT-DIFF           PIC S9(11)V99 COMP-3
015800                                      VALUE ZERO.
015900
016000* -------------------------- SUBSCRIPTS -----------------------------*
016100 01  WK-N-DEDUP-SUBS.
016200     05  WK-N-DEDUP-I                PIC S9(04) COMP.
016300     05  WK-N-DEDUP-J                PIC S9(04) COMP.
016400
016500* -------------- LEGACY EXACT-MATCH RULE WORK (BK037) ----------------*
016600* SET ON BY C000 WHENEVER A CANDIDATE'S NORMALISED AMOUNT AND
016700* NORMALISED DESCRIPTION ARE IDENTICAL TO THE INCOMING ROW'S - THE
016800* CANDIDATE LIST IS ALREADY SAME-DATE ONLY (SEE VDEDUP.cpybk), SO
016900* THIS IS THE FULL DATE+AMOUNT+DESCRIPTION EXACT MATCH.
017000 01  WK-C-EXACT-MATCH-SW             PIC X(01) VALUE "N".
017100     88  WK-C-EXACT-MATCH-FOUND             VALUE "Y".
017200
017300*****************
017400 LINKAGE SECTION.
017500*****************
017600 01  WK-C-VDEDUP-RECORD.
017700     COPY VDEDUP.
017800
017900 EJECT
018000********************************************
018100 PROCEDURE DIVISION USING WK-C-VDEDUP-RECORD.
018200********************************************
018300 MAIN-MODULE.
018400     PERFORM A000-PROCESS-CALLED-ROUTINE
018500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
018600     PERFORM Z000-END-PROGRAM-ROUTINE
018700        THRU Z999-END-PROGRAM-ROUTINE-EX.
018800     EXIT PROGRAM.
018900
019000*---------------------------------------------------------------*
019100 A000-PROCESS-CALLED-ROUTINE.
019200*---------------------------------------------------------------*
019300     SET     WK-C-VDEDUP-NOT-DUPLICATE  TO  TRUE.
019400     MOVE    "N"                 TO    WK-C-EXACT-MATCH-SW.
019500     MOVE    ZERO                TO    WK-N-VDEDUP-BEST-SCORE
019600                                        WK-N-VDEDUP-BEST-TABIDX.
019700
019800     PERFORM B100-NORMALIZE-AMOUNT   THRU B100-EX.
019900
020000     MOVE    SPACES              TO    WK-C-DESC-RAW.
020100     MOVE    WK-C-VDEDUP-IN-DESC TO    WK-C-DESC-RAW (1:60).
020200     PERFORM B200-NORMALIZE-DESC THRU B200-EX.
020300     MOVE    WK-C-DESC-OUT (1:60) TO   WK-C-NORM-IN-DESC.
020400     MOVE    WK-N-DESC-OUT-LEN   TO    WK-N-NORM-IN-DESC-LEN.
020500
020600     MOVE    SPACES              TO    WK-C-REF-RAW.
020700     MOVE    WK-C-VDEDUP-IN-REF  TO    WK-C-REF-RAW (1:30).
020800     PERFORM B300-NORMALIZE-REF  THRU B300-EX.
020900     MOVE    WK-C-REF-OUT (1:30) TO    WK-C-NORM-IN-REF.
021000
021100     MOVE    WK-C-VDEDUP-IN-PAYEE    TO    WK-C-NORM-IN-PAYEE.
021200
021300     IF  WK-N-VDEDUP-CAND-COUNT = ZERO
021400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
021500
021600     PERFORM C000-SCORE-CANDIDATES THRU C000-EX
021700         VARYING WK-N-DEDUP-I FROM 1 BY 1
021800             UNTIL WK-N-DEDUP-I > WK-N-VDEDUP-CAND-COUNT.
021900
022000     IF  WK-N-VDEDUP-BEST-SCORE >= WK-N-VDEDUP-THRESHOLD
022100         SET  WK-C-VDEDUP-DUPLICATE TO TRUE.
022200
022300     PERFORM A050-CHECK-LEGACY-EXACT-MATCH THRU A050-EX.
022400
022500 A099-PROCESS-CALLED-ROUTINE-EX.
022600     EXIT.
022700*---------------------------------------------------------------*
022800*    A050 - LEGACY EXACT-MATCH RULE.  A CANDIDATE ON THE SAME    *
022900*           DATE WITH THE SAME NORMALISED AMOUNT AND THE SAME    *
023000*           NORMALISED DESCRIPTION IS ALWAYS A DUPLICATE, EVEN   *
023100*           IF THE WEIGHTED SCORE FELL SHORT OF THE CALLER'S     *
023200*           THRESHOLD - THIS PREDATES THE SCORING MODEL AND HAS  *
023300*           NEVER BEEN RETIRED. (BK037)                          *
023400*---------------------------------------------------------------*
023500 A050-CHECK-LEGACY-EXACT-MATCH.
023600     IF  WK-C-EXACT-MATCH-FOUND
023700         SET  WK-C-VDEDUP-DUPLICATE TO TRUE.
023800 A050-EX.
023900     EXIT.
024000*---------------------------------------------------------------*
024100*    B100 - ROUND THE INCOMING AMOUNT HALF-UP ON ITS MAGNITUDE   *
024200*---------------------------------------------------------------*
024300 B100-NORMALIZE-AMOUNT.
024400     MOVE    WK-S9-VDEDUP-IN-AMOUNT  TO    WK-S9-NORM-IN-AMOUNT.
024500 B100-EX.
024600     EXIT.
024700*---------------------------------------------------------------*
024800*    B200 - NORMALISE A DESCRIPTION FIELD                       *
024900*           (LOWER-CASE, SQUEEZE SPACES, DROP NOISE WORDS)      *
025000*---------------------------------------------------------------*
025100 B200-NORMALIZE-DESC.
025200     MOVE    SPACES              TO    WK-C-DESC-SQZ
025300                                        WK-C-DESC-OUT.
025400     MOVE    ZERO                TO    WK-N-DESC-OUT-LEN.
025500     INSPECT WK-C-DESC-RAW
025600         CONVERTING
025700       "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
025800       "abcdefghijklmnopqrstuvwxyz".
025900
026000* SQUEEZE RUNS OF SPACES DOWN TO ONE, LEFT TO RIGHT.
026100     MOVE    ZERO                TO    WK-N-DESC-SQZ-LEN.
026200     MOVE    "Y"                 TO    WK-C-DESC-PREV-SP-SW.
026300     PERFORM B210-SQUEEZE-ONE-CHAR THRU B210-EX
026400         VARYING WK-N-DESC-PTR FROM 1 BY 1
026500             UNTIL WK-N-DESC-PTR > 64.
026600
026700* NOW WALK THE SQUEEZED STRING ONE SPACE-DELIMITED WORD AT A
026800* TIME, DROPPING THE NOISE WORDS AND THE REF/TRANSACTION-ID
026900* TOKENS AS WE GO, AND RE-ASSEMBLE WHAT IS LEFT.
027000     MOVE    ZERO                TO    WK-N-DESC-SKIP-COUNT.
027100     SET     WK-N-DESC-PTR       TO    1.
027200     PERFORM B220-FILTER-ONE-WORD THRU B220-EX
027300         UNTIL WK-N-DESC-PTR > WK-N-DESC-SQZ-LEN
027400            OR WK-N-DESC-PTR = ZERO.
027500 B200-EX.
027600     EXIT.
027700
027800 B210-SQUEEZE-ONE-CHAR.
027900     IF  WK-C-DESC-RAW (WK-N-DESC-PTR:1) = SPACE
028000         IF  NOT WK-C-DESC-PREV-WAS-SP
028100             ADD  1  TO   WK-N-DESC-SQZ-LEN
028200             MOVE SPACE  TO WK-C-DESC-SQZ (WK-N-DESC-SQZ-LEN:1)
028300             MOVE "Y"    TO WK-C-DESC-PREV-SP-SW
028400         END-IF
028500     ELSE
028600         ADD  1  TO   WK-N-DESC-SQZ-LEN
028700         MOVE WK-C-DESC-RAW (WK-N-DESC-PTR:1)
028800                     TO WK-C-DESC-SQZ (WK-N-DESC-SQZ-LEN:1)
028900         MOVE "N"    TO WK-C-DESC-PREV-SP-SW.
029000 B210-EX.
029100     EXIT.
029200
029300 B220-FILTER-ONE-WORD.
029400     MOVE    SPACES              TO    WK-C-DESC-WORD.
029500     UNSTRING WK-C-DESC-SQZ (1:WK-N-DESC-SQZ-LEN)
029600         DELIMITED BY SPACE
029700         INTO WK-C-DESC-WORD
029800         WITH POINTER WK-N-DESC-PTR
029900         ON OVERFLOW
030000             MOVE WK-N-DESC-SQZ-LEN TO WK-N-DESC-PTR
030100             ADD  1 TO WK-N-DESC-PTR
030200     END-UNSTRING.
030300
030400     MOVE    "Y"                 TO    WK-C-DESC-KEEP-SW.
030500
030600     IF  WK-N-DESC-SKIP-COUNT > ZERO
030700         MOVE "N"                TO    WK-C-DESC-KEEP-SW
030800         SUBTRACT 1 FROM WK-N-DESC-SKIP-COUNT
030900     ELSE
031000     IF  WK-C-DESC-WORD = "payment             "  OR
031100         WK-C-DESC-WORD = "transfer            "  OR
031200         WK-C-DESC-WORD = "debit               "  OR
031300         WK-C-DESC-WORD = "credit              "
031400         MOVE "N"                TO    WK-C-DESC-KEEP-SW
031500     ELSE
031600     IF  WK-C-DESC-WORD = "ref                 "
031700         MOVE "N"                TO    WK-C-DESC-KEEP-SW
031800         MOVE 1                  TO    WK-N-DESC-SKIP-COUNT
031900     ELSE
032000     IF  WK-C-DESC-WORD (1:4) = "ref:"
032100         MOVE "N"                TO    WK-C-DESC-KEEP-SW
032200     ELSE
032300     IF  WK-C-DESC-WORD = "transaction         "
032400         MOVE "N"                TO    WK-C-DESC-KEEP-SW
032500         MOVE 2                  TO    WK-N-DESC-SKIP-COUNT.
032600
032700     IF  WK-C-DESC-KEEP-WORD
032800         PERFORM B222-FIND-WORD-LEN THRU B222-EX
032900         IF  WK-N-DESC-WORD-LEN > ZERO
033000             IF  WK-N-DESC-OUT-LEN > ZERO
033100                 ADD 1 TO WK-N-DESC-OUT-LEN
033200                 MOVE SPACE TO WK-C-DESC-OUT (WK-N-DESC-OUT-LEN:1)
033300             END-IF
033400             STRING WK-C-DESC-WORD (1:WK-N-DESC-WORD-LEN)
033500                 DELIMITED BY SIZE
033600                 INTO WK-C-DESC-OUT
033700                 WITH POINTER WK-N-DESC-OUT-LEN
033800             END-STRING
033900             SUBTRACT 1 FROM WK-N-DESC-OUT-LEN
034000         END-IF.
034100 B220-EX.
034200     EXIT.
034300
034400* WK-C-DESC-WORD IS ALWAYS SPACE-FILLED BY UNSTRING - FIND HOW
034500* MANY LEADING BYTES ARE ACTUALLY SIGNIFICANT.
034600 B222-FIND-WORD-LEN.
034700     MOVE    ZERO                TO    WK-N-DESC-WORD-LEN.
034800     SET     WK-N-REF-K          TO    20.
034900     PERFORM B223-BACK-SCAN THRU B223-EX
035000         UNTIL WK-N-REF-K = ZERO
035100            OR WK-N-DESC-WORD-LEN > ZERO.
035200 B222-EX.
035300     EXIT.
035400
035500 B223-BACK-SCAN.
035600     IF  WK-C-DESC-WORD (WK-N-REF-K:1) NOT = SPACE
035700         MOVE WK-N-REF-K         TO    WK-N-DESC-WORD-LEN
035800     ELSE
035900         SUBTRACT 1 FROM WK-N-REF-K.
036000 B223-EX.
036100     EXIT.
036200*---------------------------------------------------------------*
036300*    B300 - NORMALISE A PAYMENT REFERENCE                       *
036400*           (UPPER-CASE, STRIP ALL SPACES)                      *
036500*---------------------------------------------------------------*
036600 B300-NORMALIZE-REF.
036700     INSPECT WK-C-REF-RAW
036800         CONVERTING
036900       "abcdefghijklmnopqrstuvwxyz" TO
037000       "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
037100     MOVE    ZERO                TO    WK-N-REF-OUT-POS.
037200     PERFORM B310-STRIP-ONE-CHAR THRU B310-EX
037300         VARYING WK-N-REF-K FROM 1 BY 1
037400             UNTIL WK-N-REF-K > 30.
037500 B300-EX.
037600     EXIT.
037700
037800 B310-STRIP-ONE-CHAR.
037900     IF  WK-C-REF-RAW (WK-N-REF-K:1) NOT = SPACE
038000         ADD  1  TO   WK-N-REF-OUT-POS
038100         MOVE WK-C-REF-RAW (WK-N-REF-K:1)
038200                     TO WK-C-REF-OUT (WK-N-REF-OUT-POS:1).
038300 B310-EX.
038400     EXIT.
038500*---------------------------------------------------------------*
038600*    C000 - NORMALISE ONE CANDIDATE AND SCORE IT AGAINST         *
038700*           THE INCOMING TRANSACTION                             *
038800*---------------------------------------------------------------*
038900 C000-SCORE-CANDIDATES.
039000     MOVE    WK-S9-VDEDUP-CD-AMOUNT (WK-N-DEDUP-I)
039100                                  TO    WK-S9-NORM-CD-AMOUNT.
039200
039300     MOVE    SPACES              TO    WK-C-DESC-RAW.
039400     MOVE    WK-C-VDEDUP-CD-DESC (WK-N-DEDUP-I)
039500                                  TO    WK-C-DESC-RAW (1:60).
039600     PERFORM B200-NORMALIZE-DESC THRU B200-EX.
039700     MOVE    WK-C-DESC-OUT (1:60) TO   WK-C-NORM-CD-DESC.
039800     MOVE    WK-N-DESC-OUT-LEN   TO    WK-N-NORM-CD-DESC-LEN.
039900
040000     MOVE    SPACES              TO    WK-C-REF-RAW.
040100     MOVE    WK-C-VDEDUP-CD-REF (WK-N-DEDUP-I)
040200                                  TO    WK-C-REF-RAW (1:30).
040300     PERFORM B300-NORMALIZE-REF  THRU B300-EX.
040400     MOVE    WK-C-REF-OUT (1:30) TO    WK-C-NORM-CD-REF.
040500
040600     MOVE    WK-C-VDEDUP-CD-PAYEE (WK-N-DEDUP-I)
040700                                  TO    WK-C-NORM-CD-PAYEE.
040800
040900     PERFORM D000-SCORE-ONE-CANDIDATE THRU D000-EX.
041000
041100     IF  WK-N-SCORE-TOTAL > WK-N-VDEDUP-BEST-SCORE
041200         MOVE WK-N-SCORE-TOTAL   TO    WK-N-VDEDUP-BEST-SCORE
041300         MOVE WK-N-VDEDUP-CD-TABIDX (WK-N-DEDUP-I)
041400                                  TO    WK-N-VDEDUP-BEST-TABIDX.
041500
041600     IF  WK-S9-NORM-IN-AMOUNT = WK-S9-NORM-CD-AMOUNT
041700         AND  WK-C-NORM-IN-DESC = WK-C-NORM-CD-DESC
041800         SET  WK-C-EXACT-MATCH-FOUND TO TRUE.
041900 C000-EX.
042000     EXIT.
042100*---------------------------------------------------------------*
042200*    D000 - WEIGHTED SCORE FOR ONE CANDIDATE (AMOUNT 40%,        *
042300*           DESCRIPTION 35%, REFERENCE 15%, PAYEE 10%)           *
042400*---------------------------------------------------------------*
042500 D000-SCORE-ONE-CANDIDATE.
042600     MOVE    ZERO                TO    WK-N-SCORE-AMOUNT
042700                                        WK-N-SCORE-DESC
042800                                        WK-N-SCORE-REF
042900                                        WK-N-SCORE-PAYEE.
043000
043100* -------------------------- AMOUNT (40%) --------------------------*
043200     COMPUTE WK-S9-AMOUNT-DIFF =
043300             WK-S9-NORM-IN-AMOUNT - WK-S9-NORM-CD-AMOUNT.
043400     IF  WK-S9-AMOUNT-DIFF < ZERO
043500         COMPUTE WK-S9-AMOUNT-DIFF = WK-S9-AMOUNT-DIFF * -1.
043600
043700     IF  WK-S9-AMOUNT-DIFF = ZERO
043800         MOVE 0.40               TO    WK-N-SCORE-AMOUNT
043900     ELSE
044000     IF  WK-S9-AMOUNT-DIFF <= 0.01
044100         MOVE 0.30               TO    WK-N-SCORE-AMOUNT
044200     ELSE
044300     IF  WK-S9-AMOUNT-DIFF < 0.20
044400         COMPUTE WK-N-SCORE-AMOUNT = 0.20 - WK-S9-AMOUNT-DIFF.
044500
044600* ------------------------ DESCRIPTION (35%) ------------------------*
044700     PERFORM E000-COMPUTE-LCS-RATIO THRU E000-EX.
044800     IF  WK-N-LCS-RATIO >= 0.850
044900         MOVE 0.35               TO    WK-N-SCORE-DESC
045000     ELSE
045100         COMPUTE WK-N-SCORE-DESC ROUNDED =
045200                 WK-N-LCS-RATIO * 0.25.
045300
045400* ------------------------- REFERENCE (15%) --------------------------*
045500     IF  WK-C-NORM-IN-REF NOT = SPACES  AND
045600         WK-C-NORM-CD-REF NOT = SPACES
045700         IF  WK-C-NORM-IN-REF = WK-C-NORM-CD-REF
045800             MOVE 0.15           TO    WK-N-SCORE-REF
045900         ELSE
046000             IF  WK-C-NORM-IN-REF (1:30) = WK-C-NORM-CD-REF (1:30)
046100                 MOVE 0.15       TO    WK-N-SCORE-REF
046200             ELSE
046300                 PERFORM D100-CHECK-REF-CONTAINS THRU D100-EX.
046400
046500* -------------------------- PAYEE (10%) --------------------------*
046600     PERFORM D200-SCORE-PAYEE THRU D200-EX.
046700
046800     COMPUTE WK-N-SCORE-TOTAL =
046900             WK-N-SCORE-AMOUNT + WK-N-SCORE-DESC +
047000             WK-N-SCORE-REF    + WK-N-SCORE-PAYEE.
047100     IF  WK-N-SCORE-TOTAL > 1
047200         MOVE 1                  TO    WK-N-SCORE-TOTAL.
047300     IF  WK-N-SCORE-TOTAL <= 0.50
047400         MOVE ZERO               TO    WK-N-SCORE-TOTAL.
047500 D000-EX.
047600     EXIT.
047700
047800* ONE REFERENCE CONTAINED INSIDE THE OTHER - A CRUDE SCAN IS ALL
047900* THIS WARRANTS, THE FIELDS ARE 30 BYTES AT MOST.
048000 D100-CHECK-REF-CONTAINS.
048100     IF  WK-C-NORM-IN-REF (1:30) = SPACES  OR
048200         WK-C-NORM-CD-REF (1:30) = SPACES
048300         GO TO D100-EX.
048400     IF  WK-C-NORM-CD-REF (1:30) IS EQUAL TO
048500             WK-C-NORM-IN-REF (1:30)
048600         MOVE 0.15               TO    WK-N-SCORE-REF
048700         GO TO D100-EX.
048800     INSPECT WK-C-NORM-CD-REF (1:30)
048900         TALLYING WK-N-REF-OUT-POS
049000         FOR ALL WK-C-NORM-IN-REF (1:30).
049100     IF  WK-N-REF-OUT-POS > ZERO
049200         MOVE 0.10               TO    WK-N-SCORE-REF
049300     ELSE
049400         MOVE ZERO               TO    WK-N-REF-OUT-POS
049500         INSPECT WK-C-NORM-IN-REF (1:30)
049600             TALLYING WK-N-REF-OUT-POS
049700             FOR ALL WK-C-NORM-CD-REF (1:30)
049800         IF  WK-N-REF-OUT-POS > ZERO
049900             MOVE 0.10           TO    WK-N-SCORE-REF.
050000 D100-EX.
050100     EXIT.
050200
050300 D200-SCORE-PAYEE.
050400     IF  WK-C-NORM-IN-PAYEE = SPACES  OR
050500         WK-C-NORM-CD-PAYEE = SPACES
050600         MOVE ZERO               TO    WK-N-SCORE-PAYEE
050700         GO TO D200-EX.
050800
050900     MOVE    SPACES              TO    WK-C-DESC-RAW.
051000     MOVE    WK-C-NORM-IN-PAYEE  TO    WK-C-DESC-RAW (1:40).
051100     INSPECT WK-C-DESC-RAW
051200         CONVERTING
051300       "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
051400       "abcdefghijklmnopqrstuvwxyz".
051500     MOVE    WK-C-DESC-RAW (1:60)  TO  WK-C-NORM-IN-DESC.
051600     MOVE    ZERO                TO    WK-N-NORM-IN-DESC-LEN.
051700     SET     WK-N-DEDUP-J        TO    60.
051800     PERFORM D210-BACK-SCAN-IN THRU D210-EX
051900         UNTIL WK-N-DEDUP-J = ZERO
052000            OR WK-N-NORM-IN-DESC-LEN > ZERO.
052100
052200     MOVE    SPACES              TO    WK-C-DESC-RAW.
052300     MOVE    WK-C-NORM-CD-PAYEE  TO    WK-C-DESC-RAW (1:40).
052400     INSPECT WK-C-DESC-RAW
052500         CONVERTING
052600       "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
052700       "abcdefghijklmnopqrstuvwxyz".
052800     MOVE    WK-C-DESC-RAW (1:60)  TO  WK-C-NORM-CD-DESC.
052900     MOVE    ZERO                TO    WK-N-NORM-CD-DESC-LEN.
053000     SET     WK-N-DEDUP-J        TO    60.
053100     PERFORM D220-BACK-SCAN-CD THRU D220-EX
053200         UNTIL WK-N-DEDUP-J = ZERO
053300            OR WK-N-NORM-CD-DESC-LEN > ZERO.
053400
053500     PERFORM E000-COMPUTE-LCS-RATIO THRU E000-EX.
053600     COMPUTE WK-N-SCORE-PAYEE ROUNDED = WK-N-LCS-RATIO * 0.10.
053700 D200-EX.
053800     EXIT.
053900
054000* D200 RE-USES THE DESCRIPTION FIELDS FOR THE PAYEE COMPARISON -
054100* THE LENGTHS HAVE TO BE FOUND AGAIN, THEY ARE NOT THE
054200* DESCRIPTION LENGTHS ANY MORE.
054300 D210-BACK-SCAN-IN.
054400     IF  WK-C-NORM-IN-DESC (WK-N-DEDUP-J:1) NOT = SPACE
054500         MOVE WK-N-DEDUP-J       TO    WK-N-NORM-IN-DESC-LEN
054600     ELSE
054700         SUBTRACT 1 FROM WK-N-DEDUP-J.
054800 D210-EX.
054900     EXIT.
055000
055100 D220-BACK-SCAN-CD.
055200     IF  WK-C-NORM-CD-DESC (WK-N-DEDUP-J:1) NOT = SPACE
055300         MOVE WK-N-DEDUP-J       TO    WK-N-NORM-CD-DESC-LEN
055400     ELSE
055500         SUBTRACT 1 FROM WK-N-DEDUP-J.
055600 D220-EX.
055700     EXIT.
055800*---------------------------------------------------------------*
055900*    E000 - SYMMETRIC SIMILARITY RATIO BETWEEN THE TWO           *
056000*           NORMALISED DESCRIPTIONS - 2*LCS / (LEN1+LEN2)        *
056100*           USING A CLASSIC DYNAMIC PROGRAMMING TABLE.           *
056200*---------------------------------------------------------------*
056300 E000-COMPUTE-LCS-RATIO.
056400     MOVE    ZERO                TO    WK-N-LCS-RATIO.
056500     MOVE    WK-N-NORM-IN-DESC-LEN  TO WK-N-LCS-LEN1.
056600     MOVE    WK-N-NORM-CD-DESC-LEN  TO WK-N-LCS-LEN2.
056700
056800     IF  WK-N-LCS-LEN1 = ZERO OR WK-N-LCS-LEN2 = ZERO
056900         GO TO E000-EX.
057000
057100     PERFORM E010-INIT-LCS-ROW THRU E010-EX
057200         VARYING WK-N-LCS-I FROM 1 BY 1
057300             UNTIL WK-N-LCS-I > WK-N-LCS-LEN1 + 1.
057400
057500     PERFORM E020-BUILD-LCS-ROW THRU E020-EX
057600         VARYING WK-N-LCS-I FROM 2 BY 1
057700             UNTIL WK-N-LCS-I > WK-N-LCS-LEN1 + 1.
057800
057900     COMPUTE WK-N-LCS-I = WK-N-LCS-LEN1 + 1.
058000     COMPUTE WK-N-LCS-J = WK-N-LCS-LEN2 + 1.
058100     MOVE    WK-N-LCS-COL (WK-N-LCS-I  WK-N-LCS-J)
058200                                  TO    WK-N-LCS-BEST.
058300
058400     COMPUTE WK-N-LCS-RATIO ROUNDED =
058500             (WK-N-LCS-BEST * 2) / (WK-N-LCS-LEN1 + WK-N-LCS-LEN2).
058600 E000-EX.
058700     EXIT.
058800
058900 E010-INIT-LCS-ROW.
059000     PERFORM E011-INIT-ONE-COL THRU E011-EX
059100         VARYING WK-N-LCS-J FROM 1 BY 1
059200             UNTIL WK-N-LCS-J > WK-N-LCS-LEN2 + 1.
059300 E010-EX.
059400     EXIT.
059500
059600 E011-INIT-ONE-COL.
059700     MOVE    ZERO   TO    WK-N-LCS-COL (WK-N-LCS-I  WK-N-LCS-J).
059800 E011-EX.
059900     EXIT.
060000
060100 E020-BUILD-LCS-ROW.
060200     PERFORM E030-BUILD-ONE-CELL THRU E030-EX
060300         VARYING WK-N-LCS-J FROM 2 BY 1
060400             UNTIL WK-N-LCS-J > WK-N-LCS-LEN2 + 1.
060500 E020-EX.
060600     EXIT.
060700
060800* WK-N-LCS-COL IS ROW-MAJOR, ROW 1 / COLUMN 1 IS THE "EMPTY
060900* PREFIX" BORDER, SO THE CHARACTER FOR ROW I IS DESC-IN (I-1)
061000* AND THE CHARACTER FOR COLUMN J IS DESC-CD (J-1).
061100 E030-BUILD-ONE-CELL.
061200     COMPUTE WK-N-LCS-IM1 = WK-N-LCS-I - 1.
061300     COMPUTE WK-N-LCS-JM1 = WK-N-LCS-J - 1.
061400     IF  WK-C-NORM-IN-DESC (WK-N-LCS-IM1:1) =
061500         WK-C-NORM-CD-DESC (WK-N-LCS-JM1:1)
061600         MOVE WK-N-LCS-COL (WK-N-LCS-IM1  WK-N-LCS-JM1)
061700                              TO    WK-N-LCS-DIAG
061800         COMPUTE WK-N-LCS-COL (WK-N-LCS-I  WK-N-LCS-J) =
061900                 WK-N-LCS-DIAG + 1
062000     ELSE
062100         MOVE WK-N-LCS-COL (WK-N-LCS-IM1  WK-N-LCS-J)
062200                              TO    WK-N-LCS-UP
062300         MOVE WK-N-LCS-COL (WK-N-LCS-I  WK-N-LCS-JM1)
062400                              TO    WK-N-LCS-LEFT
062500         IF  WK-N-LCS-UP > WK-N-LCS-LEFT
062600             MOVE WK-N-LCS-UP   TO WK-N-LCS-COL (WK-N-LCS-I
062700                                                  WK-N-LCS-J)
062800         ELSE
062900             MOVE WK-N-LCS-LEFT TO WK-N-LCS-COL (WK-N-LCS-I
063000                                                  WK-N-LCS-J).
063100 E030-EX.
063200     EXIT.
063300*---------------------------------------------------------------*
063400*                   PROGRAM SUBROUTINE                          *
063500*---------------------------------------------------------------*
063600 Z000-END-PROGRAM-ROUTINE.
063700     CONTINUE.
063800
063900 Z999-END-PROGRAM-ROUTINE-EX.
064000     EXIT.
064100
064200******************************************************************
064300************** END OF PROGRAM SOURCE -  BKVDEDUP ****************
064400******************************************************************
