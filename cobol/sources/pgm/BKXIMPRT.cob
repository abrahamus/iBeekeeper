000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     BKXIMPRT.
000500 AUTHOR.         R THOMPSON.
000600 INSTALLATION.   FINANCIAL SYSTEMS - BOOKKEEPING BATCH SUITE.
000700 DATE-WRITTEN.   02 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  IMPORT JOB.  READS THE BANK TRANSACTION FEED
001200*               (TXNIN), VALIDATES EVERY FIELD, RUNS THE
001300*               DUPLICATE CHECK AGAINST THE TRANSACTION MASTER,
001400*               AND WRITES EVERY ACCEPTED ROW TO A NEW COPY OF
001500*               THE MASTER WITH THE NEXT AVAILABLE TXN-ID.
001600*               REJECTED ROWS ARE LOGGED TO ERRFILE.  THE WHOLE
001700*               MASTER IS HELD IN THE WK-TXN-TABLE FOR THE
001800*               DURATION OF THE RUN - SEE THE NOTE AT WK-N-MAX-
001900*               TXN BEFORE RAISING THE TABLE SIZE.
002000*               A ONE-CHARACTER RUN-MODE CARD ON SYSIN PICKS THE
002100*               IMPORT VARIANT AND ITS DUPLICATE-CHECK THRESHOLD -
002200*               B (DEFAULT) FOR THE OVERNIGHT BULK FEED AT 0.75,
002300*               M FOR A SINGLE MANUAL-ENTRY ROW AT 0.80, S FOR A
002400*               BANK-FEED SYNC ROW AT 0.85 - SYNC ALSO BACK-FILLS
002500*               ANY BLANK REFERENCE/PAYEE/MERCHANT ON THE MATCHED
002600*               EXISTING ROW FROM THE INCOMING ONE. SEE BK046.
002700*
002800*-----------------------------------------------------------------
002900* HISTORY OF MODIFICATION:
003000*-----------------------------------------------------------------
003100* TAG    NAME     DATE        DESCRIPTION
003200*-----------------------------------------------------------------
003300* BK040  RTHOMS   02/04/1989  INITIAL VERSION.                    BK040   
003400* BK041  RTHOMS   16/04/1989  ADDED THE FIRST-5-ERRORS DISPLAY    BK041   
003500*                             AT END OF JOB - OPERATORS WERE
003600*                             HAVING TO SCROLL THE WHOLE ERRFILE
003700*                             SPOOL TO SEE WHAT WENT WRONG.
003800* BK042  MWEE     18/12/1991  CANDIDATE SCAN NOW STOPS AT 20      BK042   
003900*                             ROWS - WAS PASSING THE WHOLE
004000*                             SAME-DATE SET TO BKVDEDUP ON A
004100*                             BUSY IMPORT AND SLOWING RIGHT
004200*                             DOWN.
004300* BK043  SGANDHI  15/09/1998  YEAR 2000 REVIEW - WK-N-NEXT-ID     BK043   
004400*                             AND ALL TABLE DATE FIELDS ARE
004500*                             FULL 4-DIGIT CENTURY. NOTHING TO
004600*                             CHANGE. SIGNED OFF FOR THE Y2K
004700*                             PROGRAMME.
004800* BK044  LMOKOENA 21/03/2010  RAISED WK-N-MAX-TXN FROM 2000 TO    BK044   
004900*                             3000 - TICKET HD-81140.
005000* BK045  DPILLAY  06/06/2019  BLANK ROWS (ALL SPACES) WERE        BK045
005100*                             GETTING A "DATE IS REQUIRED"
005200*                             ERROR LOGGED FOR EVERY BLANK LINE
005300*                             AT THE END OF A CSV EXPORT - NOW
005400*                             SKIPPED BEFORE VALIDATION.
005500*                             TICKET HD-96650.
005600* BK046  LMOKOENA 12/08/2021  ADDED THE RUN-MODE PARM CARD SO     BK046
005700*                             THE SAME JOB CAN BE SUBMITTED FOR
005800*                             THE OVERNIGHT BULK FEED, A SINGLE
005900*                             MANUAL-ENTRY ROW, OR A BANK-FEED
006000*                             SYNC ROW - EACH WITH ITS OWN
006100*                             DUPLICATE-CHECK THRESHOLD, AS
006200*                             AGREED WITH THE BOOKKEEPING TEAM.
006300*                             SYNC ALSO BACK-FILLS BLANK
006400*                             REFERENCE/PAYEE/MERCHANT ON THE
006500*                             MATCHED ROW. TICKET HD-97230.
006600*-----------------------------------------------------------------
006700 EJECT
006800**********************
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-AS400.
007300 OBJECT-COMPUTER.  IBM-AS400.
007400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
007500                      ON  STATUS IS U0-ON
007600                      OFF STATUS IS U0-OFF.
007700
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT TXNIN     ASSIGN TO TXNIN
008100            ORGANIZATION      IS SEQUENTIAL
008200            FILE STATUS       IS WK-C-FILE-STATUS.
008300
008400     SELECT TXNMAST   ASSIGN TO TXNMAST
008500            ORGANIZATION      IS SEQUENTIAL
008600            FILE STATUS       IS WK-C-FILE-STATUS.
008700
008800     SELECT TXNMSTN   ASSIGN TO TXNMSTN
008900            ORGANIZATION      IS SEQUENTIAL
009000            FILE STATUS       IS WK-C-FILE-STATUS.
009100
009200     SELECT ERRFILE   ASSIGN TO ERRFILE
009300            ORGANIZATION      IS SEQUENTIAL
009400            FILE STATUS       IS WK-C-FILE-STATUS.
009500
009600***************
009700 DATA DIVISION.
009800***************
009900 FILE SECTION.
010000**************
010100 FD  TXNIN
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS WK-C-TXNIN-REC.
010400 01  WK-C-TXNIN-REC.
010500     COPY BFSTXNI.
010600
010700 FD  TXNMAST
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS WK-C-TXNMAST-REC.
011000 01  WK-C-TXNMAST-REC.
011100     COPY BFSTXN.
011200
011300 FD  TXNMSTN
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS WK-C-TXNMSTN-REC.
011600 01  WK-C-TXNMSTN-REC.
011700     COPY BFSTXN.
011800
011900 FD  ERRFILE
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS WK-C-ERRFILE-REC.
012200 01  WK-C-ERRFILE-REC.
012300     COPY BFSERR.
012400
012500 WORKING-STORAGE SECTION.
012600*************************
012700 01  FILLER                          PIC X(24)        VALUE
012800     "** PROGRAM BKXIMPRT **".
012900
013000* ------------------ PROGRAM WORKING STORAGE -------------------*
013100 01  WK-C-COMMON.
013200     COPY ASCMBFS.
013300
013400* NOTE (BK044) - THE WHOLE MASTER LIVES IN THIS TABLE FOR THE
013500* LIFE OF THE RUN.  IF THE JOB ABENDS AT Y900 WITH "TXN TABLE
013600* FULL" THE SHOP HAS OUTGROWN A SINGLE-PASS IN-MEMORY IMPORT -
013700* RAISE WK-N-MAX-TXN AND RECOMPILE, DO NOT JUST RERUN.
013800 01  WK-TXN-TABLE-AREA.
013900     05  WK-N-MAX-TXN                PIC S9(04) COMP VALUE 3000.
014000     05  WK-N-TXN-COUNT              PIC S9(04) COMP VALUE ZERO.
014100     05  WK-TXN-TABLE OCCURS 3000 TIMES
014200             INDEXED BY TXN-IDX.
014300         10  WK-TXN-TAB-ID           PIC 9(07).
014400         10  WK-TXN-TAB-DATE         PIC 9(08).
014500         10  WK-TXN-TAB-AMOUNT       PIC S9(11)V99 COMP-3.
014600         10  WK-TXN-TAB-CURRENCY     PIC X(03).
014700         10  WK-TXN-TAB-DESC         PIC X(60).
014800         10  WK-TXN-TAB-REF          PIC X(30).
014900         10  WK-TXN-TAB-PAYEE        PIC X(40).
015000         10  WK-TXN-TAB-MERCHANT     PIC X(40).
015100         10  WK-TXN-TAB-STATUS       PIC X(01).
015200
015300 01  WK-N-NEXT-TXN-ID                PIC 9(07) VALUE ZERO.
015400
015500* -------------------- PARSED-ROW WORK AREA --------------------*
015600* BKVVALD HANDS BACK THE DATE AND AMOUNT IN NORMALISED FORM -
015700* THESE ARE WHAT GO ON THE TABLE AND THE NEW MASTER, NEVER THE
015800* RAW TXNIN TEXT.
015900 01  WK-N-ROW-PARSED.
016000     05  WK-9-ROW-DATE               PIC 9(08)      VALUE ZERO.
016100     05  WK-S9-ROW-AMOUNT            PIC S9(11)V99 COMP-3
016200                                      VALUE ZERO.
016300
016400 01  WK-C-MASTER-EOF-SW              PIC X(01) VALUE "N".
016500     88  WK-C-AT-MASTER-EOF                  VALUE "Y".
016600
016700* ------------------- RUN-MODE PARAMETER CARD (BK046) -----------------*
016800* ONE-CHARACTER PARM ON SYSIN PICKS THE IMPORT VARIANT - B (BULK),
016900* M (MANUAL ENTRY) OR S (BANK-FEED SYNC).  A BLANK OR ANY OTHER
017000* VALUE DEFAULTS TO BULK, THE ORIGINAL BEHAVIOUR OF THIS JOB.
017100 01  WK-C-PARM-CARD                  PIC X(01) VALUE SPACES.
017200 01  WK-C-RUN-MODE                   PIC X(01) VALUE "B".
017300     88  WK-C-RUN-MODE-BULK                  VALUE "B".
017400     88  WK-C-RUN-MODE-MANUAL                VALUE "M".
017500     88  WK-C-RUN-MODE-SYNC                  VALUE "S".
017600
017700* ----------------------- BATCH COUNTERS --------------------------*
017800 01  WK-N-BATCH-COUNTERS.
017900     05  WK-N-ROW-NUM                PIC 9(05) COMP-3 VALUE 1.
018000     05  WK-N-NEW-COUNT              PIC S9(07) COMP-3 VALUE ZERO.
018100     05  WK-N-SKIPPED-COUNT          PIC S9(07) COMP-3 VALUE ZERO.
018200     05  WK-N-ERROR-COUNT            PIC S9(07) COMP-3 VALUE ZERO.
018300     05  WK-N-ERRMSG-COUNT           PIC S9(02) COMP    VALUE ZERO.
018400     05  WK-C-ERRMSG-TABLE OCCURS 5 TIMES
018500             INDEXED BY ERRMSG-IDX   PIC X(80).
018600
018700* -------------------- CURRENT-ROW WORK AREA -----------------------*
018800 01  WK-C-ROW-WORK.
018900     05  WK-C-ROW-BAD-SW             PIC X(01) VALUE "N".
019000         88  WK-C-ROW-IS-BAD                VALUE "Y".
019100     05  WK-C-ROW-DUP-SW             PIC X(01) VALUE "N".
019200         88  WK-C-ROW-IS-DUP                 VALUE "Y".
019300     05  WK-C-ROW-ERRTXT             PIC X(80) VALUE SPACES.
019400     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".
019500         88  WK-C-AT-EOF-TXNIN               VALUE "Y".
019600
019700* ----------------- CANDIDATE-SELECTION WORK AREA -------------------*
019800 01  WK-N-CAND-WORK.
019900     05  WK-S9-CAND-TOLERANCE        PIC S9(11)V99 COMP-3
020000                                      VALUE ZERO.
020100     05  WK-S9-CAND-DIFF             PIC S9(11)V99 COMP-3
020200                                      VALUE ZERO.
020300     05  WK-N-CAND-SUBS              PIC S9(04) COMP VALUE ZERO.
020400
020500* -------------- PARAMETER AREAS FOR THE CALLED ROUTINES -------------*
020600 01  WK-C-VVALD-PARM.
020700     COPY VVALD.
020800
020900 01  WK-C-VDEDUP-PARM.
021000     COPY VDEDUP.
021100
021200*****************
021300 LINKAGE SECTION.
021400*****************
021500* NONE - THIS IS THE MAIN DRIVER, NOT A CALLED ROUTINE.
021600
021700 EJECT
021800*********************
021900 PROCEDURE DIVISION.
022000*********************
022100 MAIN-MODULE.
022200     PERFORM A000-INITIALISE       THRU A099-INITIALISE-EX.
022300     PERFORM B000-PROCESS-IMPORT-FILE THRU B099-PROCESS-IMPORT-EX
022400         UNTIL WK-C-AT-EOF-TXNIN.
022500     PERFORM D100-WRITE-NEW-MASTER THRU D199-WRITE-NEW-MASTER-EX.
022600     PERFORM E000-REPORT-TOTALS    THRU E099-REPORT-TOTALS-EX.
022700     PERFORM Z000-END-PROGRAM-ROUTINE
022800        THRU Z999-END-PROGRAM-ROUTINE-EX.
022900     STOP RUN.
023000*---------------------------------------------------------------*
023100 A000-INITIALISE.
023200*---------------------------------------------------------------*
023300     OPEN INPUT  TXNIN.
023400     IF  NOT WK-C-SUCCESSFUL
023500         DISPLAY "BKXIMPRT - OPEN FILE ERROR - TXNIN"
023600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023700         GO TO Y900-ABNORMAL-TERMINATION.
023800
023900     OPEN INPUT  TXNMAST.
024000     IF  NOT WK-C-SUCCESSFUL
024100         DISPLAY "BKXIMPRT - OPEN FILE ERROR - TXNMAST"
024200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300         GO TO Y900-ABNORMAL-TERMINATION.
024400
024500     OPEN OUTPUT TXNMSTN.
024600     IF  NOT WK-C-SUCCESSFUL
024700         DISPLAY "BKXIMPRT - OPEN FILE ERROR - TXNMSTN"
024800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900         GO TO Y900-ABNORMAL-TERMINATION.
025000
025100     OPEN OUTPUT ERRFILE.
025200     IF  NOT WK-C-SUCCESSFUL
025300         DISPLAY "BKXIMPRT - OPEN FILE ERROR - ERRFILE"
025400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025500         GO TO Y900-ABNORMAL-TERMINATION.
025600
025700     PERFORM A100-LOAD-MASTER-TABLE THRU A199-LOAD-MASTER-EX.
025800
025900     MOVE    SPACES              TO    WK-C-PARM-CARD.
026000     ACCEPT   WK-C-PARM-CARD      FROM SYSIN.
026100     IF  WK-C-PARM-CARD = "M" OR WK-C-PARM-CARD = "S"
026200         MOVE WK-C-PARM-CARD     TO    WK-C-RUN-MODE
026300     ELSE
026400         MOVE "B"                TO    WK-C-RUN-MODE.
026500
026600     MOVE    SPACES              TO    WK-C-EOF-SW.
026700     READ TXNIN
026800         AT END MOVE "Y" TO WK-C-EOF-SW.
026900 A099-INITIALISE-EX.
027000     EXIT.
027100
027200 A100-LOAD-MASTER-TABLE.
027300     MOVE    ZERO                TO    WK-N-TXN-COUNT
027400                                        WK-N-NEXT-TXN-ID.
027500     MOVE    "N"                 TO    WK-C-MASTER-EOF-SW.
027600     PERFORM A110-LOAD-ONE-MASTER-REC THRU A119-EX
027700         UNTIL WK-C-AT-MASTER-EOF.
027800 A199-LOAD-MASTER-EX.
027900     EXIT.
028000
028100 A110-LOAD-ONE-MASTER-REC.
028200     READ TXNMAST
028300         AT END
028400             MOVE "Y" TO WK-C-MASTER-EOF-SW
028500             GO TO A119-EX.
028600
028700     IF  WK-N-TXN-COUNT >= WK-N-MAX-TXN
028800         DISPLAY "BKXIMPRT - TXN TABLE FULL - RAISE WK-N-MAX-TXN"
028900         GO TO Y900-ABNORMAL-TERMINATION.
029000
029100     ADD     1                   TO    WK-N-TXN-COUNT.
029200     SET     TXN-IDX             TO    WK-N-TXN-COUNT.
029300     MOVE    BFS-TXN-ID          TO    WK-TXN-TAB-ID (TXN-IDX).
029400     MOVE    BFS-TXN-DATE        TO    WK-TXN-TAB-DATE (TXN-IDX).
029500     MOVE    BFS-TXN-AMOUNT      TO    WK-TXN-TAB-AMOUNT (TXN-IDX).
029600     MOVE    BFS-TXN-CURRENCY    TO    WK-TXN-TAB-CURRENCY (TXN-IDX).
029700     MOVE    BFS-TXN-DESCRIPTION TO    WK-TXN-TAB-DESC (TXN-IDX).
029800     MOVE    BFS-TXN-PAYMENT-REF TO    WK-TXN-TAB-REF (TXN-IDX).
029900     MOVE    BFS-TXN-PAYEE-NAME  TO    WK-TXN-TAB-PAYEE (TXN-IDX).
030000     MOVE    BFS-TXN-MERCHANT    TO    WK-TXN-TAB-MERCHANT (TXN-IDX).
030100     MOVE    BFS-TXN-STATUS      TO    WK-TXN-TAB-STATUS (TXN-IDX).
030200
030300     IF  BFS-TXN-ID >= WK-N-NEXT-TXN-ID
030400         COMPUTE WK-N-NEXT-TXN-ID = BFS-TXN-ID + 1.
030500 A119-EX.
030600     EXIT.
030700*---------------------------------------------------------------*
030800*    B000 - PROCESS ONE TXNIN ROW                                *
030900*---------------------------------------------------------------*
031000 B000-PROCESS-IMPORT-FILE.
031100     ADD     1                   TO    WK-N-ROW-NUM.
031200     MOVE    "N"                 TO    WK-C-ROW-BAD-SW
031300                                        WK-C-ROW-DUP-SW.
031400     MOVE    SPACES              TO    WK-C-ROW-ERRTXT.
031500
031600     IF  WK-C-TXNIN-REC = SPACES
031700         GO TO B090-READ-NEXT.
031800
031900     PERFORM C100-VALIDATE-ROW THRU C199-VALIDATE-ROW-EX.
032000     IF  WK-C-ROW-IS-BAD
032100         PERFORM C900-LOG-ERROR THRU C999-LOG-ERROR-EX
032200         GO TO B090-READ-NEXT.
032300
032400     PERFORM C300-BUILD-CANDIDATES THRU C399-BUILD-CANDIDATES-EX.
032500     CALL "BKVDEDUP" USING WK-C-VDEDUP-PARM.
032600     IF  WK-C-VDEDUP-DUPLICATE
032700         ADD  1  TO    WK-N-SKIPPED-COUNT
032800         IF  WK-C-RUN-MODE-SYNC
032900             PERFORM C520-BACKFILL-MATCHED-ROW THRU C529-EX
033000         END-IF
033100         GO TO B090-READ-NEXT.
033200
033300     PERFORM C500-APPEND-NEW-ROW THRU C599-APPEND-NEW-ROW-EX.
033400     ADD     1                   TO    WK-N-NEW-COUNT.
033500
033600 B090-READ-NEXT.
033700     READ TXNIN
033800         AT END MOVE "Y" TO WK-C-EOF-SW.
033900 B099-PROCESS-IMPORT-EX.
034000     EXIT.
034100*---------------------------------------------------------------*
034200*    C100 - RUN THE VALIDATION ENGINE OVER EVERY FIELD           *
034300*---------------------------------------------------------------*
034400 C100-VALIDATE-ROW.
034500     MOVE    3                   TO    WK-N-VVALD-OPTION.
034600     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
034700     MOVE    TXNIN-DATE          TO    WK-C-VVALD-TEXT-IN (1:8).
034800     CALL "BKVVALD" USING WK-C-VVALD-PARM.
034900     IF  WK-C-VVALD-IS-INVALID
035000         MOVE "DATE - "          TO    WK-C-ROW-ERRTXT
035100         MOVE WK-C-VVALD-ERRTXT  TO    WK-C-ROW-ERRTXT (8:60)
035200         MOVE "Y"                TO    WK-C-ROW-BAD-SW
035300         GO TO C199-VALIDATE-ROW-EX.
035400     MOVE    WK-9-VVALD-DATE     TO    WK-9-ROW-DATE.
035500
035600     MOVE    4                   TO    WK-N-VVALD-OPTION.
035700     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
035800     MOVE    TXNIN-DESCRIPTION   TO    WK-C-VVALD-TEXT-IN.
035900     MOVE    60                  TO    WK-N-VVALD-MAXLEN.
036000     MOVE    "Y"                 TO    WK-C-VVALD-REQUIRED.
036100     CALL "BKVVALD" USING WK-C-VVALD-PARM.
036200     IF  WK-C-VVALD-IS-INVALID
036300         MOVE "DESCRIPTION - "   TO    WK-C-ROW-ERRTXT
036400         MOVE WK-C-VVALD-ERRTXT  TO    WK-C-ROW-ERRTXT (15:60)
036500         MOVE "Y"                TO    WK-C-ROW-BAD-SW
036600         GO TO C199-VALIDATE-ROW-EX.
036700
036800     MOVE    1                   TO    WK-N-VVALD-OPTION.
036900     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
037000     MOVE    TXNIN-AMOUNT        TO    WK-C-VVALD-TEXT-IN (1:13).
037100     CALL "BKVVALD" USING WK-C-VVALD-PARM.
037200     IF  WK-C-VVALD-IS-INVALID
037300         MOVE "AMOUNT - "        TO    WK-C-ROW-ERRTXT
037400         MOVE WK-C-VVALD-ERRTXT  TO    WK-C-ROW-ERRTXT (9:60)
037500         MOVE "Y"                TO    WK-C-ROW-BAD-SW
037600         GO TO C199-VALIDATE-ROW-EX.
037700     MOVE    WK-S9-VVALD-AMOUNT  TO    WK-S9-ROW-AMOUNT.
037800
037900     MOVE    2                   TO    WK-N-VVALD-OPTION.
038000     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
038100     MOVE    TXNIN-CURRENCY      TO    WK-C-VVALD-TEXT-IN (1:3).
038200     CALL "BKVVALD" USING WK-C-VVALD-PARM.
038300     IF  WK-C-VVALD-IS-INVALID
038400         MOVE "CURRENCY - "      TO    WK-C-ROW-ERRTXT
038500         MOVE WK-C-VVALD-ERRTXT  TO    WK-C-ROW-ERRTXT (11:60)
038600         MOVE "Y"                TO    WK-C-ROW-BAD-SW
038700         GO TO C199-VALIDATE-ROW-EX.
038800
038900     MOVE    4                   TO    WK-N-VVALD-OPTION.
039000     MOVE    "N"                 TO    WK-C-VVALD-REQUIRED.
039100     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
039200     MOVE    TXNIN-PAYEE         TO    WK-C-VVALD-TEXT-IN (1:40).
039300     MOVE    40                  TO    WK-N-VVALD-MAXLEN.
039400     CALL "BKVVALD" USING WK-C-VVALD-PARM.
039500     IF  WK-C-VVALD-IS-INVALID
039600         MOVE "PAYEE - "         TO    WK-C-ROW-ERRTXT
039700         MOVE WK-C-VVALD-ERRTXT  TO    WK-C-ROW-ERRTXT (9:60)
039800         MOVE "Y"                TO    WK-C-ROW-BAD-SW
039900         GO TO C199-VALIDATE-ROW-EX.
040000
040100     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
040200     MOVE    TXNIN-MERCHANT      TO    WK-C-VVALD-TEXT-IN (1:40).
040300     CALL "BKVVALD" USING WK-C-VVALD-PARM.
040400     IF  WK-C-VVALD-IS-INVALID
040500         MOVE "MERCHANT - "      TO    WK-C-ROW-ERRTXT
040600         MOVE WK-C-VVALD-ERRTXT  TO    WK-C-ROW-ERRTXT (12:60)
040700         MOVE "Y"                TO    WK-C-ROW-BAD-SW
040800         GO TO C199-VALIDATE-ROW-EX.
040900
041000     MOVE    SPACES              TO    WK-C-VVALD-TEXT-IN.
041100     MOVE    TXNIN-PAYMENT-REF   TO    WK-C-VVALD-TEXT-IN (1:30).
041200     MOVE    30                  TO    WK-N-VVALD-MAXLEN.
041300     CALL "BKVVALD" USING WK-C-VVALD-PARM.
041400     IF  WK-C-VVALD-IS-INVALID
041500         MOVE "PAYMENT REF - "   TO    WK-C-ROW-ERRTXT
041600         MOVE WK-C-VVALD-ERRTXT  TO    WK-C-ROW-ERRTXT (15:60)
041700         MOVE "Y"                TO    WK-C-ROW-BAD-SW.
041800 C199-VALIDATE-ROW-EX.
041900     EXIT.
042000*---------------------------------------------------------------*
042100*    C300 - BUILD THE DUPLICATE-CHECK CANDIDATE LIST             *
042200*           (SAME DATE, WITHIN 5% OF THE INCOMING AMOUNT,        *
042300*           AT MOST THE 20 MOST RECENT ROWS)                     *
042400*---------------------------------------------------------------*
042500 C300-BUILD-CANDIDATES.
042600     IF  WK-C-RUN-MODE-SYNC
042700         MOVE 0.85               TO    WK-N-VDEDUP-THRESHOLD
042800     ELSE
042900     IF  WK-C-RUN-MODE-MANUAL
043000         MOVE 0.80               TO    WK-N-VDEDUP-THRESHOLD
043100     ELSE
043200         MOVE 0.75               TO    WK-N-VDEDUP-THRESHOLD.
043300     MOVE    WK-9-ROW-DATE       TO    WK-9-VDEDUP-IN-DATE.
043400     MOVE    WK-S9-ROW-AMOUNT    TO    WK-S9-VDEDUP-IN-AMOUNT.
043500     MOVE    TXNIN-DESCRIPTION   TO    WK-C-VDEDUP-IN-DESC.
043600     MOVE    TXNIN-PAYMENT-REF   TO    WK-C-VDEDUP-IN-REF.
043700     MOVE    TXNIN-PAYEE         TO    WK-C-VDEDUP-IN-PAYEE.
043800     MOVE    ZERO                TO    WK-N-VDEDUP-CAND-COUNT.
043900
044000* NO SIGN-TESTING FUNCTION ALLOWED - WORK THE ABSOLUTE VALUE OUT
044100* BY HAND.
044200     MOVE    WK-S9-ROW-AMOUNT    TO    WK-S9-CAND-TOLERANCE.
044300     IF  WK-S9-CAND-TOLERANCE < ZERO
044400         COMPUTE WK-S9-CAND-TOLERANCE = WK-S9-CAND-TOLERANCE * -1.
044500     COMPUTE WK-S9-CAND-TOLERANCE = WK-S9-CAND-TOLERANCE * 0.05.
044600
044700     IF  WK-N-TXN-COUNT = ZERO
044800         GO TO C399-BUILD-CANDIDATES-EX.
044900
045000     SET     TXN-IDX             TO    WK-N-TXN-COUNT.
045100     SET     WK-N-CAND-SUBS      TO    WK-N-TXN-COUNT.
045200     PERFORM C310-TEST-ONE-CANDIDATE THRU C319-EX
045300         UNTIL WK-N-CAND-SUBS = ZERO
045400            OR WK-N-VDEDUP-CAND-COUNT >= 20.
045500 C399-BUILD-CANDIDATES-EX.
045600     EXIT.
045700
045800 C310-TEST-ONE-CANDIDATE.
045900     SET     TXN-IDX             TO    WK-N-CAND-SUBS.
046000     IF  WK-TXN-TAB-DATE (TXN-IDX) NOT = WK-9-ROW-DATE
046100         GO TO C318-NEXT-CANDIDATE.
046200
046300     COMPUTE WK-S9-CAND-DIFF =
046400             WK-S9-ROW-AMOUNT - WK-TXN-TAB-AMOUNT (TXN-IDX).
046500     IF  WK-S9-CAND-DIFF < ZERO
046600         COMPUTE WK-S9-CAND-DIFF = WK-S9-CAND-DIFF * -1.
046700
046800     IF  WK-S9-CAND-DIFF > WK-S9-CAND-TOLERANCE
046900         GO TO C318-NEXT-CANDIDATE.
047000
047100     ADD     1                   TO    WK-N-VDEDUP-CAND-COUNT.
047200     SET     VDEDUP-IDX          TO    WK-N-VDEDUP-CAND-COUNT.
047300     MOVE    WK-TXN-TAB-AMOUNT (TXN-IDX)
047400                                  TO    WK-S9-VDEDUP-CD-AMOUNT
047500                                            (VDEDUP-IDX).
047600     MOVE    WK-TXN-TAB-DESC (TXN-IDX)
047700                                  TO    WK-C-VDEDUP-CD-DESC
047800                                            (VDEDUP-IDX).
047900     MOVE    WK-TXN-TAB-REF (TXN-IDX)
048000                                  TO    WK-C-VDEDUP-CD-REF
048100                                            (VDEDUP-IDX).
048200     MOVE    WK-TXN-TAB-PAYEE (TXN-IDX)
048300                                  TO    WK-C-VDEDUP-CD-PAYEE
048400                                            (VDEDUP-IDX).
048500     MOVE    WK-N-CAND-SUBS      TO    WK-N-VDEDUP-CD-TABIDX
048600                                            (VDEDUP-IDX).
048700 C318-NEXT-CANDIDATE.
048800     SUBTRACT 1 FROM WK-N-CAND-SUBS.
048900 C319-EX.
049000     EXIT.
049100*---------------------------------------------------------------*
049200*    C500 - APPEND AN ACCEPTED ROW TO THE IN-MEMORY MASTER       *
049300*---------------------------------------------------------------*
049400 C500-APPEND-NEW-ROW.
049500     IF  WK-N-TXN-COUNT >= WK-N-MAX-TXN
049600         DISPLAY "BKXIMPRT - TXN TABLE FULL - RAISE WK-N-MAX-TXN"
049700         GO TO Y900-ABNORMAL-TERMINATION.
049800
049900     ADD     1                   TO    WK-N-TXN-COUNT.
050000     SET     TXN-IDX             TO    WK-N-TXN-COUNT.
050100     MOVE    WK-N-NEXT-TXN-ID    TO    WK-TXN-TAB-ID (TXN-IDX).
050200     ADD     1                   TO    WK-N-NEXT-TXN-ID.
050300     MOVE    WK-9-ROW-DATE       TO    WK-TXN-TAB-DATE (TXN-IDX).
050400     MOVE    WK-S9-ROW-AMOUNT    TO    WK-TXN-TAB-AMOUNT (TXN-IDX).
050500     MOVE    TXNIN-CURRENCY      TO    WK-TXN-TAB-CURRENCY (TXN-IDX).
050600     MOVE    TXNIN-DESCRIPTION   TO    WK-TXN-TAB-DESC (TXN-IDX).
050700     MOVE    TXNIN-PAYMENT-REF   TO    WK-TXN-TAB-REF (TXN-IDX).
050800     MOVE    TXNIN-PAYEE         TO    WK-TXN-TAB-PAYEE (TXN-IDX).
050900     MOVE    TXNIN-MERCHANT      TO    WK-TXN-TAB-MERCHANT (TXN-IDX).
051000     MOVE    "U"                 TO    WK-TXN-TAB-STATUS (TXN-IDX).
051100 C599-APPEND-NEW-ROW-EX.
051200     EXIT.
051300*---------------------------------------------------------------*
051400*    C520 - BANK-FEED SYNC BACK-FILL (BK046).  WHEN THE SYNC     *
051500*           VARIANT MATCHES AN EXISTING ROW, ANY BLANK           *
051600*           REFERENCE/PAYEE/MERCHANT ON THAT ROW IS FILLED FROM  *
051700*           THE INCOMING RECORD - NON-BLANK FIELDS ON THE        *
051800*           EXISTING ROW ARE LEFT ALONE.                         *
051900*---------------------------------------------------------------*
052000 C520-BACKFILL-MATCHED-ROW.
052100     SET     TXN-IDX             TO    WK-N-VDEDUP-BEST-TABIDX.
052200     IF  WK-TXN-TAB-REF (TXN-IDX) = SPACES
052300         MOVE TXNIN-PAYMENT-REF  TO    WK-TXN-TAB-REF (TXN-IDX).
052400     IF  WK-TXN-TAB-PAYEE (TXN-IDX) = SPACES
052500         MOVE TXNIN-PAYEE        TO    WK-TXN-TAB-PAYEE (TXN-IDX).
052600     IF  WK-TXN-TAB-MERCHANT (TXN-IDX) = SPACES
052700         MOVE TXNIN-MERCHANT     TO    WK-TXN-TAB-MERCHANT (TXN-IDX).
052800 C529-EX.
052900     EXIT.
053000*---------------------------------------------------------------*
053100*    C900 - LOG A ROW REJECTION TO ERRFILE                      *
053200*---------------------------------------------------------------*
053300 C900-LOG-ERROR.
053400     ADD     1                   TO    WK-N-ERROR-COUNT.
053500     MOVE    SPACES              TO    WK-C-ERRFILE-REC.
053600     MOVE    WK-N-ROW-NUM        TO    BFS-ERR-ROW-NUM.
053700     MOVE    WK-C-ROW-ERRTXT     TO    BFS-ERR-MESSAGE.
053800     WRITE   WK-C-ERRFILE-REC.
053900
054000     IF  WK-N-ERRMSG-COUNT < 5
054100         ADD  1  TO WK-N-ERRMSG-COUNT
054200         SET  ERRMSG-IDX TO WK-N-ERRMSG-COUNT
054300         MOVE WK-C-ROW-ERRTXT TO WK-C-ERRMSG-TABLE (ERRMSG-IDX).
054400 C999-LOG-ERROR-EX.
054500     EXIT.
054600*---------------------------------------------------------------*
054700*    D100 - REWRITE THE MASTER FROM THE IN-MEMORY TABLE          *
054800*---------------------------------------------------------------*
054900 D100-WRITE-NEW-MASTER.
055000     IF  WK-N-TXN-COUNT = ZERO
055100         GO TO D199-WRITE-NEW-MASTER-EX.
055200
055300     PERFORM D110-WRITE-ONE-MASTER-REC THRU D119-EX
055400         VARYING TXN-IDX FROM 1 BY 1
055500             UNTIL TXN-IDX > WK-N-TXN-COUNT.
055600 D199-WRITE-NEW-MASTER-EX.
055700     EXIT.
055800
055900 D110-WRITE-ONE-MASTER-REC.
056000     MOVE    SPACES              TO    WK-C-TXNMSTN-REC.
056100     MOVE    WK-TXN-TAB-ID (TXN-IDX)         TO BFS-TXN-ID
056200                                                 OF WK-C-TXNMSTN-REC.
056300     MOVE    WK-TXN-TAB-DATE (TXN-IDX)       TO BFS-TXN-DATE
056400                                                 OF WK-C-TXNMSTN-REC.
056500     MOVE    WK-TXN-TAB-AMOUNT (TXN-IDX)     TO BFS-TXN-AMOUNT
056600                                                 OF WK-C-TXNMSTN-REC.
056700     MOVE    WK-TXN-TAB-CURRENCY (TXN-IDX)   TO BFS-TXN-CURRENCY
056800                                                 OF WK-C-TXNMSTN-REC.
056900     MOVE    WK-TXN-TAB-DESC (TXN-IDX)       TO BFS-TXN-DESCRIPTION
057000                                                 OF WK-C-TXNMSTN-REC.
057100     MOVE    WK-TXN-TAB-REF (TXN-IDX)        TO BFS-TXN-PAYMENT-REF
057200                                                 OF WK-C-TXNMSTN-REC.
057300     MOVE    WK-TXN-TAB-PAYEE (TXN-IDX)      TO BFS-TXN-PAYEE-NAME
057400                                                 OF WK-C-TXNMSTN-REC.
057500     MOVE    WK-TXN-TAB-MERCHANT (TXN-IDX)   TO BFS-TXN-MERCHANT
057600                                                 OF WK-C-TXNMSTN-REC.
057700     MOVE    WK-TXN-TAB-STATUS (TXN-IDX)     TO BFS-TXN-STATUS
057800                                                 OF WK-C-TXNMSTN-REC.
057900     WRITE   WK-C-TXNMSTN-REC.
058000 D119-EX.
058100     EXIT.
058200*---------------------------------------------------------------*
058300*    E000 - END OF JOB TOTALS TO THE OPERATOR CONSOLE            *
058400*---------------------------------------------------------------*
058500 E000-REPORT-TOTALS.
058600     DISPLAY "BKXIMPRT - IMPORT COMPLETE".
058700     DISPLAY "  NEW TRANSACTIONS. . . " WK-N-NEW-COUNT.
058800     DISPLAY "  DUPLICATES SKIPPED. . " WK-N-SKIPPED-COUNT.
058900     DISPLAY "  ROWS IN ERROR . . . . " WK-N-ERROR-COUNT.
059000     IF  WK-N-ERRMSG-COUNT > ZERO
059100         PERFORM E010-DISPLAY-ONE-ERRMSG THRU E019-EX
059200             VARYING ERRMSG-IDX FROM 1 BY 1
059300                 UNTIL ERRMSG-IDX > WK-N-ERRMSG-COUNT.
059400 E099-REPORT-TOTALS-EX.
059500     EXIT.
059600
059700 E010-DISPLAY-ONE-ERRMSG.
059800     DISPLAY "  " WK-C-ERRMSG-TABLE (ERRMSG-IDX).
059900 E019-EX.
060000     EXIT.
060100*---------------------------------------------------------------*
060200*                   PROGRAM SUBROUTINE                          *
060300*---------------------------------------------------------------*
060400 Y900-ABNORMAL-TERMINATION.
060500     PERFORM Z000-END-PROGRAM-ROUTINE.
060600     STOP RUN.
060700
060800 Z000-END-PROGRAM-ROUTINE.
060900     CLOSE TXNIN TXNMAST TXNMSTN ERRFILE.
061000
061100 Z999-END-PROGRAM-ROUTINE-EX.
061200     EXIT.
061300
061400******************************************************************
061500************** END OF PROGRAM SOURCE -  BKXIMPRT ****************
061600******************************************************************
