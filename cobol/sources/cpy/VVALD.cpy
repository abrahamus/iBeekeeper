000100* HISTORY OF MODIFICATION:
000200*-----------------------------------------------------------------
000300* TAG    NAME     DATE        DESCRIPTION
000400*-----------------------------------------------------------------
000500* BK006  RTHOMS   16/03/2019  INITIAL VERSION - AMOUNT/CURRENCY/  BK006
000600*                             DATE/TEXT/CATEGORY OPTIONS.
000700* BK013  30/01/2021 SGANDHI   ADDED OPTION 6 (STATUS/CATEGORY     BK013
000800*                             FILTER COMBINATION CHECK) FOR THE
000900*                             DASHBOARD.
001000*-----------------------------------------------------------------
001100 01  WK-C-VVALD-RECORD.
001200     05  WK-C-VVALD-INPUT.
001300        10  WK-N-VVALD-OPTION       PIC 9(01).
001400*                        1 AMOUNT  2 CURRENCY  3 DATE
001500*                        4 TEXT    5 CATEGORY   6 FILTERS
001600        10  WK-C-VVALD-TEXT-IN      PIC X(60).
001700*                        AMOUNT (SIGNED), CURRENCY, DATE, TEXT
001800*                        FIELD OR CATEGORY VALUE, LEFT-JUSTIFIED
001900        10  WK-N-VVALD-MAXLEN       PIC 9(04).
002000*                        MAX ALLOWED LENGTH FOR OPTION 4 (TEXT)
002100        10  WK-C-VVALD-REQUIRED     PIC X(01).
002200            88  WK-C-VVALD-IS-REQUIRED     VALUE "Y".
002300*                        OPTION 4 - "Y" IF THE FIELD IS MANDATORY
002400        10  WK-C-VVALD-STATUS-FLT   PIC X(12).
002500*                        OPTION 6 - STATUS FILTER VALUE
002600        10  WK-C-VVALD-CATGRY-FLT   PIC X(12).
002700*                        OPTION 6 - CATEGORY FILTER VALUE
002800     05  WK-C-VVALD-OUTPUT.
002900        10  WK-C-VVALD-VALID        PIC X(01).
003000            88  WK-C-VVALD-IS-VALID         VALUE "Y".
003100            88  WK-C-VVALD-IS-INVALID       VALUE "N".
003200        10  WK-C-VVALD-ERRTXT       PIC X(60).
003300*                        REASON TEXT WHEN NOT VALID
003400        10  WK-S9-VVALD-AMOUNT      PIC S9(11)V99 COMP-3.
003500*                        OPTION 1 - PARSED AMOUNT
003600        10  WK-9-VVALD-DATE         PIC 9(08).
003700*                        OPTION 3 - NORMALISED YYYYMMDD
003800