000100*****************************************************************
000200* CCYTBL.cpybk   -  SUPPORTED ISO-4217 CURRENCY CODE TABLE, USED
000300*                   BY BKVVALD OPTION 2 (CURRENCY VALIDATION).
000400*                   LOADED AS A VALUE TABLE - NOT A DATABASE FILE
000500*                   - THE LIST CHANGES ONCE OR TWICE A YEAR AT
000600*                   MOST SO IT IS NOT WORTH A LOOKUP FILE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------
001000* BK012  25/03/2019 RTHOMS   INITIAL VERSION - 40 CODES.          BK012   
001100*-----------------------------------------------------------------
001200 01  WK-C-CCYTBL-LIST.
001300     05  FILLER PIC X(60) VALUE
001400         "USDEURGBPCADAUDJPYCHFSEKNOKDKKPLNCZKHUFBGNRONHRKRUBTRYBRLMXN".
001500     05  FILLER PIC X(60) VALUE
001600         "CNYINRKRWSGDHKDTWDTHBMYRIDRPHPVNDZARNZDILSAEDSARQARKWDBHDOMR".
001700 01  WK-C-CCYTBL-TABLE REDEFINES WK-C-CCYTBL-LIST.
001800     05  CCY-TABLE OCCURS 40 TIMES
001900             INDEXED BY CCY-IDX.
002000         10  CCY-CODE               PIC X(03).
