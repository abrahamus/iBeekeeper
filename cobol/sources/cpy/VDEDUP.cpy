000100*****************************************************************
000200* VDEDUP.cpybk   -  LINKAGE PARAMETERS FOR BKVDEDUP.  THE CALLER
000300*                   (BKXIMPRT) LOADS THE CANDIDATE TABLE FROM ITS
000400*                   IN-MEMORY WK-TXN-TABLE BEFORE THE CALL - AT
000500*                   MOST THE 20 MOST RECENT SAME-DATE, WITHIN-5%
000600*                   ROWS - BKVDEDUP DOES NOT TOUCH TXNMAST ITSELF.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------------
001000* BK010  22/03/2019 RTHOMS   INITIAL VERSION.                     BK010   
001100* BK016  03/05/2021 LMOKOENA ADDED THE BACK-FILL OUTPUT FIELDS    BK016
001200*                            FOR THE BANK-FEED SYNC VARIANT.
001300*-----------------------------------------------------------------
001400 01  WK-C-VDEDUP-RECORD.
001500     05  WK-C-VDEDUP-INPUT.
001600        10  WK-N-VDEDUP-THRESHOLD   PIC 9(01)V99.
001700*                        075 BULK / 080 MANUAL / 085 SYNC
001800        10  WK-9-VDEDUP-IN-DATE     PIC 9(08).
001900        10  WK-S9-VDEDUP-IN-AMOUNT  PIC S9(11)V99 COMP-3.
002000        10  WK-C-VDEDUP-IN-DESC     PIC X(60).
002100        10  WK-C-VDEDUP-IN-REF      PIC X(30).
002200        10  WK-C-VDEDUP-IN-PAYEE    PIC X(40).
002300        10  WK-N-VDEDUP-CAND-COUNT  PIC 9(02).
002400        10  WK-VDEDUP-CANDIDATE OCCURS 20 TIMES
002500               INDEXED BY VDEDUP-IDX.
002600            15  WK-S9-VDEDUP-CD-AMOUNT PIC S9(11)V99 COMP-3.
002700            15  WK-C-VDEDUP-CD-DESC    PIC X(60).
002800            15  WK-C-VDEDUP-CD-REF     PIC X(30).
002900            15  WK-C-VDEDUP-CD-PAYEE   PIC X(40).
003000            15  WK-N-VDEDUP-CD-TABIDX  PIC 9(04).
003100*                        SUBSCRIPT OF THIS CANDIDATE IN THE
003200*                        CALLER'S WK-TXN-TABLE, FOR BACK-FILL
003300     05  WK-C-VDEDUP-OUTPUT.
003400        10  WK-C-VDEDUP-IS-DUP      PIC X(01).
003500            88  WK-C-VDEDUP-DUPLICATE       VALUE "Y".
003600            88  WK-C-VDEDUP-NOT-DUPLICATE   VALUE "N".
003700        10  WK-N-VDEDUP-BEST-SCORE  PIC 9(01)V999.
003800        10  WK-N-VDEDUP-BEST-TABIDX PIC 9(04).
003900