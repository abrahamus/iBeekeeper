000100*****************************************************************
000200* BFSCODE.cpybk  -  CODING (RECONCILIATION) RECORD.  SHARED BY
000300*                   THE CODEIN TRANSACTION FILE AND THE IN-
000400*                   MEMORY WK-CODE-TABLE BUILT/REWRITTEN BY
000500*                   BKXRECON AGAINST CODEMAST.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------------
000900* BK004  15/03/2019 RTHOMS   INITIAL VERSION - REVENUE/EXPENSE.   BK004   
001000* BK011  09/09/2020 SGANDHI  ADDED THE "RESET" 88 SO A RESET      BK011   
001100*                            REQUEST CAN RIDE THE SAME RECORD
001200*                            LAYOUT AS A NORMAL CODE REQUEST.
001300*-----------------------------------------------------------------
001400     05  BFS-CODE-RECORD               PIC X(80).
001500*
001600* I-O FORMAT: BFS-CODE-DETAIL  FROM FILE CODEMAST
001700*
001800     05  BFS-CODE-DETAIL REDEFINES BFS-CODE-RECORD.
001900         10  BFS-CODE-TXN-ID           PIC 9(07).
002000*                        TRANSACTION BEING CODED
002100         10  BFS-CODE-CATEGORY         PIC X(10).
002200BK011         88  BFS-CODE-IS-REVENUE          VALUE "REVENUE".
002300BK011         88  BFS-CODE-IS-EXPENSE          VALUE "EXPENSE".
002400BK011         88  BFS-CODE-IS-RESET            VALUE "RESET".
002500         10  BFS-CODE-NOTES            PIC X(60).
002600*                        FREE TEXT NOTES, OPTIONAL
002700         10  FILLER                    PIC X(03).
002800*                        RESERVED FOR FUTURE USE
