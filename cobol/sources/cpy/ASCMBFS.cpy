000100*****************************************************************
000200* ASCMBFS.cpybk  -  COMMON WORKING STORAGE FOR THE BOOKKEEPING
000300*                   BATCH SUITE (BKV*/BKX* PROGRAMS).
000400* COPY THIS UNDER A 01 WK-C-COMMON THE SAME WAY EVERY PROGRAM
000500* IN THIS SHOP COPIES A SHARED WS STATUS BLOCK - ONE FILE STATUS
000600* FIELD SHARED BY EVERY SELECT IN THE PROGRAM, PLUS THE USUAL
000700* 88-LEVEL SHORTHANDS.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*-----------------------------------------------------------------
001100* BK001  09/03/2019 RTHOMS  - INITIAL VERSION, BUILT ON THE       BK001
001200*                             SHOP'S USUAL COMMON-AREA PATTERN
001300*                             FOR THE NEW BOOKKEEPING SUBSYSTEM.
001400* BK014  17/11/2021 SGANDHI - ADDED WK-C-DUPLICATE-KEY 88 - THE   BK014   
001500*                             IMPORT JOB WAS TRIPPING OVER '22'
001600*                             STATUS ON RE-RUN.
001700*-----------------------------------------------------------------
001800     05  WK-C-FILE-STATUS           PIC X(02) VALUE SPACES.
001900         88  WK-C-SUCCESSFUL                  VALUE "00".
002000         88  WK-C-DUPLICATE-KEY               VALUE "22".
002100         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002200         88  WK-C-END-OF-FILE                 VALUE "10".
002300     05  WK-N-COMMON-COUNTERS.
002400         10  WK-N-LINES-READ         PIC S9(07) COMP-3 VALUE ZERO.
002500         10  WK-N-LINES-WRITTEN      PIC S9(07) COMP-3 VALUE ZERO.
002600     05  WK-C-COMMON-SWITCHES.
002700         10  WK-C-EOF-SWITCH         PIC X(01) VALUE "N".
002800             88  WK-C-AT-EOF                   VALUE "Y".
002900