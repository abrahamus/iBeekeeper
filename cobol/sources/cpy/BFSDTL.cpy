000100*****************************************************************
000200* BFSDTL.cpybk   -  EXPFILE DETAIL EXPORT LINE.  ONE LINE PER
000300*                   CODED TRANSACTION IN THE REPORT DATE RANGE,
000400*                   ASCENDING DATE, WRITTEN BY BKXRPT AFTER THE
000500*                   IN-MEMORY SORT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------------
000900* BK008  20/03/2019 RTHOMS   INITIAL VERSION.                     BK008   
001000*-----------------------------------------------------------------
001100     05  BFS-DTL-LINE.
001200         10  BFS-DTL-DATE              PIC X(10).
001300*                        YYYY-MM-DD
001400         10  FILLER                    PIC X(01) VALUE ",".
001500         10  BFS-DTL-DESCRIPTION       PIC X(60).
001600         10  FILLER                    PIC X(01) VALUE ",".
001700         10  BFS-DTL-AMOUNT            PIC -Z,ZZZ,ZZZ,ZZ9.99.
001800         10  FILLER                    PIC X(01) VALUE ",".
001900         10  BFS-DTL-CURRENCY          PIC X(03).
002000         10  FILLER                    PIC X(01) VALUE ",".
002100         10  BFS-DTL-CATEGORY          PIC X(07).
002200         10  FILLER                    PIC X(01) VALUE ",".
002300         10  BFS-DTL-PAYEE-NAME        PIC X(40).
002400         10  FILLER                    PIC X(01) VALUE ",".
002500         10  BFS-DTL-MERCHANT          PIC X(40).
002600         10  FILLER                    PIC X(01) VALUE ",".
002700         10  BFS-DTL-PAYMENT-REF       PIC X(30).
002800         10  FILLER                    PIC X(01) VALUE ",".
002900         10  BFS-DTL-NOTES             PIC X(60).
