000100*****************************************************************
000200* BFSERR.cpybk   -  IMPORT ERROR/RESULT RECORD FOR ERRFILE.
000300*                   ONE LINE PER ROW REJECTED BY BKXIMPRT.
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*-----------------------------------------------------------------
000700* BK005  15/03/2019 RTHOMS   INITIAL VERSION.                     BK005   
000800*-----------------------------------------------------------------
000900     05  BFS-ERR-RECORD                PIC X(90).
001000*
001100     05  BFS-ERR-DETAIL REDEFINES BFS-ERR-RECORD.
001200         10  BFS-ERR-ROW-NUM           PIC 9(05).
001300*                        INPUT ROW NUMBER, DATA ROWS START AT 2
001400         10  FILLER                    PIC X(01).
001500         10  BFS-ERR-MESSAGE           PIC X(80).
001600*                        REJECTION REASON, FIELD NAME PREFIXED
001700*                        BY THE CALLING PARAGRAPH
001800         10  FILLER                    PIC X(04).
001900*                        RESERVED FOR FUTURE USE
