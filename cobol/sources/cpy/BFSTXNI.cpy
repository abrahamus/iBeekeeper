000100*****************************************************************
000200* BFSTXNI.cpybk  -  TXNIN FEED RECORD (EXTERNAL FORMAT).
000300*                   FIXED 198-BYTE RECORD PRODUCED BY THE BANK
000400*                   FEED EXTRACT / THE WEB UPLOAD FLATTENER.
000500*                   BKXIMPRT CONVERTS THIS INTO BFSTXN.cpybk
000600*                   FORMAT (PACKED AMOUNT, ASSIGNED TXN-ID)
000700*                   BEFORE IT GOES ON TXNMAST.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------------
001100* BK003  14/03/2019 RTHOMS   INITIAL VERSION.                     BK003   
001200*-----------------------------------------------------------------
001300     05  BFS-TXNIN-RECORD             PIC X(198).
001400*
001500* I-O FORMAT: BFS-TXNIN-DETAIL  FROM FILE TXNIN
001600*
001700     05  BFS-TXNIN-DETAIL REDEFINES BFS-TXNIN-RECORD.
001800         10  TXNIN-DATE               PIC X(08).
001900*                        DATE AS RECEIVED, NOT YET VALIDATED
002000         10  TXNIN-AMOUNT             PIC X(13).
002100*                        TEXT AS RECEIVED - SIGN, DIGITS AND
002200*                        DECIMAL POINT, NOT YET VALIDATED OR
002300*                        PACKED. LEFT-JUSTIFIED, SPACE-FILLED.
002400         10  TXNIN-CURRENCY           PIC X(03).
002500         10  TXNIN-DESCRIPTION        PIC X(60).
002600         10  TXNIN-PAYMENT-REF        PIC X(30).
002700         10  TXNIN-PAYEE              PIC X(40).
002800         10  TXNIN-MERCHANT           PIC X(40).
002900         10  FILLER                   PIC X(04).
003000*                        RESERVED FOR FUTURE USE
