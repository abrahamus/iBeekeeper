000100*****************************************************************
000200* BFSCTOT.cpybk  -  PER-CURRENCY TOTAL ACCUMULATOR TABLE, BUILT
000300*                   BY BKXRPT WHILE IT WALKS THE SELECTED (CODED,
000400*                   IN-RANGE) TRANSACTIONS.  CONTROL FIELD IS
000500*                   CT-CURRENCY; ENTRIES ARE APPENDED IN FIRST-
000600*                   ENCOUNTERED ORDER SO ENTRY 1 IS ALWAYS THE
000700*                   PRIMARY CURRENCY.  SIZED TO THE 40 SUPPORTED
000800*                   ISO-4217 CODES IN CCYTBL.cpybk.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*-----------------------------------------------------------------
001200* BK007  18/03/2019 RTHOMS   INITIAL VERSION.                     BK007   
001300*-----------------------------------------------------------------
001400     05  WK-N-CT-COUNT                 PIC S9(02) COMP-3 VALUE ZERO.
001500     05  CT-TABLE OCCURS 40 TIMES
001600             INDEXED BY CT-IDX.
001700         10  CT-CURRENCY               PIC X(03).
001800         10  CT-REVENUE                PIC S9(11)V99 COMP-3
001900                                        VALUE ZERO.
002000         10  CT-EXPENSE                PIC S9(11)V99 COMP-3
002100                                        VALUE ZERO.
002200         10  CT-PROFIT                 PIC S9(11)V99 COMP-3
002300                                        VALUE ZERO.
002400         10  CT-TXN-COUNT              PIC S9(05) COMP-3
002500                                        VALUE ZERO.
