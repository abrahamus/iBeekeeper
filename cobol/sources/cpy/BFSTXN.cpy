000100*****************************************************************
000200* BFSTXN.cpybk   -  TRANSACTION MASTER RECORD (INTERNAL FORMAT)
000300*                   USED FOR TXNMAST AND FOR THE IN-MEMORY
000400*                   WK-TXN-TABLE CARRIED BY BKXIMPRT/BKXRECON/
000500*                   BKXRPT.  MONEY IS PACKED, DATES ARE 8-DIGIT
000600*                   YYYYMMDD, TEXT IS FIXED-WIDTH SPACE-PADDED.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* BK002  12/03/2019 RTHOMS  INITIAL VERSION - 196 BYTE RECORD.    BK002   
001100* BK009  04/06/2020 SGANDHI EXPANDED TXN-DESCRIPTION 40 -> 60 TO  BK009   
001200*                           MATCH THE WEB FRONT END FIXED FEED.
001300* BK017  22/02/2022 LMOKOENA ADDED BFS-TXN-STATUS 88-LEVELS FOR   BK017   
001400*                           THE RECONCILIATION JOB (BKXRECON).
001500*****************************************************************
001600     05  BFS-TXN-RECORD               PIC X(199).
001700BK002*05  BFS-TXN-RECORD               PIC X(180).
001800*
001900* I-O FORMAT: BFS-TXN-DETAIL  FROM FILE TXNMAST OF LIBRARY BFSLIB
002000*
002100     05  BFS-TXN-DETAIL REDEFINES BFS-TXN-RECORD.
002200         10  BFS-TXN-ID               PIC 9(07).
002300*                        TRANSACTION NUMBER - ASSIGNED ON IMPORT
002400         10  BFS-TXN-DATE             PIC 9(08).
002500         10  BFS-TXN-DATE-BRK REDEFINES BFS-TXN-DATE.
002600             15  BFS-TXN-DATE-CCYY    PIC 9(04).
002700             15  BFS-TXN-DATE-MM      PIC 9(02).
002800             15  BFS-TXN-DATE-DD      PIC 9(02).
002900*                        TRANSACTION DATE, YYYYMMDD
003000         10  BFS-TXN-AMOUNT           PIC S9(11)V99 COMP-3.
003100*                        SIGNED AMOUNT, MONEY IN (+) / OUT (-)
003200         10  BFS-TXN-CURRENCY         PIC X(03).
003300*                        ISO-4217 CODE, UPPERCASE
003400         10  BFS-TXN-DESCRIPTION      PIC X(60).
003500*                        FREE TEXT, REQUIRED
003600         10  BFS-TXN-PAYMENT-REF      PIC X(30).
003700*                        PAYMENT REFERENCE, OPTIONAL
003800         10  BFS-TXN-PAYEE-NAME       PIC X(40).
003900*                        PAYEE NAME, OPTIONAL
004000         10  BFS-TXN-MERCHANT         PIC X(40).
004100*                        MERCHANT, OPTIONAL
004200BK017     10  BFS-TXN-STATUS           PIC X(01).
004300BK017         88  BFS-TXN-UNRECONCILED         VALUE "U".
004400BK017         88  BFS-TXN-CODED                VALUE "C".
004500         10  FILLER                   PIC X(03).
004600*                        RESERVED FOR FUTURE USE
